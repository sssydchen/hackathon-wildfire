000010*****************************************************************
000020*                                                                *
000030*   RECORD DEFINITION FOR HOURLY WEATHER OBSERVATION FILE       *
000040*        (WF-HOURLY-FILE, read by WFWXAG)                       *
000050*                                                                *
000060*****************************************************************
000070*  Record size 111 bytes.  One record per station-hour, sorted
000080*  ascending by WMO id / year / month / day / hour before this
000090*  file reaches WFWXAG - the aggregation is a control break, it
000100*  does not sort.
000110*
000120*  Each measure carries its own missing-value flag because a
000130*  station can report drybulb but not humidity in the same hour,
000140*  or vice versa - see WFWXAG's AB020-ACCUM-OBS, which excludes
000150*  a measure from its running sum/count when the flag is "Y".
000160*
000170* 02/12/96 vbc  - Created for the station export batch.
000180* 17/03/00 vbc  - OBS-WIND-MS added alongside the existing
000190*                 direction field once the anemometer feed
000200*                 started arriving in metric.
000210* 23/11/99 vbc  - Y2K - OBS-YEAR widened from 9(2) to 9(4).
000220*
000230 01  WF-HOURLY-OBS.
000240     03  OBS-WMO                 PIC X(8).
000250     03  OBS-STATION-NAME        PIC X(30).
000260     03  OBS-STATE               PIC X(10).
000270     03  OBS-COUNTRY             PIC X(10).
000280     03  OBS-LAT                 PIC S9(3)V9(5).
000290     03  OBS-LON                 PIC S9(3)V9(5).
000300     03  OBS-DATE-BLOCK.
000310         05  OBS-YEAR               PIC 9(4).
000320         05  OBS-MONTH              PIC 9(2).
000330         05  OBS-DAY                PIC 9(2).
000340     03  OBS-DATE-BLOCK-R REDEFINES OBS-DATE-BLOCK
000350                               PIC 9(8).
000360     03  OBS-HOUR                PIC 9(2).
000370     03  OBS-DRYBULB-C           PIC S9(3)V9(2).
000380     03  OBS-DRYBULB-MISSING     PIC X(1).
000390     03  OBS-HUMIDITY-PCT        PIC S9(3)V9(2).
000400     03  OBS-HUMIDITY-MISSING    PIC X(1).
000410     03  OBS-WIND-DIR-DEG        PIC S9(3)V9(2).
000420     03  OBS-WIND-DIR-MISSING    PIC X(1).
000430     03  OBS-WIND-MS             PIC S9(3)V9(3).
000440     03  OBS-WIND-MS-MISSING     PIC X(1).
000450     03  FILLER                  PIC X(2).
000460*
