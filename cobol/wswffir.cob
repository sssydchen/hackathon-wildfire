000010*****************************************************************
000020*                                                                *
000030*   RECORD DEFINITION FOR FIRE DETECTION FILE                   *
000040*        (WF-FIRES-FILE, read by WFRISK)                        *
000050*                                                                *
000060*****************************************************************
000070*  Record size 82 bytes.  One occurrence per active fire
000080*  detection passed to the risk batch for this run.
000090*
000100* 04/06/91 vbc  - Created for the fire-risk pilot run.
000110* 19/02/93 vbc  - Widened FIRE-ID from 14 to 20 to hold the
000120*                 generated FIRE_nnnnn form when track id absent.
000130* 11/08/97 rjm  - Added FIRE-ACQ-DATE-R / FIRE-ACQ-TIME-R
000140*                 redefines for the century-rollover date work.
000150* 03/05/09 vbc  - FIRE-LAT-MISSING / FIRE-LON-MISSING added for
000160*                 the wildfire exposure feed, which can send a
000170*                 detection row with no fix at all - such rows
000180*                 are dropped by WFRISK's AB010/AB015.
000190*
000200 01  WF-FIRE-RECORD.
000210     03  FIRE-ID                 PIC X(20).
000220     03  FIRE-LAT                PIC S9(3)V9(5).
000230     03  FIRE-LAT-MISSING        PIC X(1).
000240     03  FIRE-LON                PIC S9(3)V9(5).
000250     03  FIRE-LON-MISSING        PIC X(1).
000260     03  FIRE-BRIGHTNESS         PIC S9(4)V9(2).
000270     03  FIRE-BRIGHT-MISSING     PIC X(1).
000280         88  FIRE-BRIGHT-IS-MISSING    VALUE "Y".
000290         88  FIRE-BRIGHT-IS-PRESENT    VALUE "N".
000300     03  FIRE-CONFIDENCE         PIC X(10).
000310     03  FIRE-ACQ-DATE           PIC X(10).
000320     03  FIRE-ACQ-DATE-R REDEFINES FIRE-ACQ-DATE.
000330         05  FIRE-ACQ-YEAR       PIC X(4).
000340         05  FILLER              PIC X(1).
000350         05  FIRE-ACQ-MONTH      PIC X(2).
000360         05  FILLER              PIC X(1).
000370         05  FIRE-ACQ-DAY        PIC X(2).
000380     03  FIRE-ACQ-TIME           PIC X(4).
000390     03  FIRE-ACQ-TIME-R REDEFINES FIRE-ACQ-TIME.
000400         05  FIRE-ACQ-HOUR       PIC X(2).
000410         05  FIRE-ACQ-MINUTE     PIC X(2).
000420     03  FILLER                  PIC X(13).
000430*
