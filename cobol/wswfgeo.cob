000010*****************************************************************
000020*                                                                *
000030*   PROCEDURE DIVISION COPYBOOK FOR GEODESY / TRIG ROUTINES     *
000040*        (COPY into PROCEDURE DIVISION of WFRISK - goes with   *
000050*         the working-storage COPY of WSWFGWS.COB)              *
000060*                                                                *
000070*****************************************************************
000080*  Great-circle distance, initial bearing and wind-alignment for
000090*  the wildfire exposure run.  This shop's compiler has no
000100*  FUNCTION SIN/COS/ATAN/SQRT so the four are grown here from
000110*  Taylor series (SIN, COS), a truncated arctangent series with
000120*  quadrant correction (ATAN2) and Newton-Raphson (SQRT).  Pass
000130*  WG-LAT1/WG-LON1/WG-LAT2/WG-LON2 (degrees) before PERFORMing
000140*  WG100 or WG150; the nearest-fire scan itself stays in WFRISK's
000150*  own AB065 paragraph, not here.
000160*
000170* 03/05/09 vbc  - Created alongside WSWFGWS for the wildfire
000180*                 exposure contract.
000190* 11/05/09 vbc  - Series terms widened from 3 to 4 (SIN/COS) and
000200*                 4 to 5 (ATAN) after a bearing check against the
000210*                 met office's own tables showed the third decimal
000220*                 drifting near the antimeridian.
000230* 16/09/12 vbc  - WG470-SQRT given the 20-pass ceiling that lives
000240*                 with WG-SQRT-ITERS in working storage.
000250*
000260 WG090-DEG-TO-RAD SECTION.
000270*    convert WG-DEG-IN (degrees) to WG-RAD-OUT (radians)
000280     COMPUTE WG-RAD-OUT ROUNDED =
000290         WG-DEG-IN * WG-DEG-TO-RAD-FACT.
000300 WG090-EXIT.
000310     EXIT SECTION.
000320*
000330 WG095-RAD-TO-DEG SECTION.
000340*    convert WG-RAD-IN (radians) to WG-DEG-OUT (degrees)
000350     COMPUTE WG-DEG-OUT ROUNDED =
000360         WG-RAD-IN * WG-RAD-TO-DEG-FACT.
000370 WG095-EXIT.
000380     EXIT SECTION.
000390*
000400 WG100-HAVERSINE-KM SECTION.
000410*    great-circle distance between (WG-LAT1,WG-LON1) and
000420*    (WG-LAT2,WG-LON2) in WG-HAVERSINE-RESULT, km
000430     MOVE WG-LAT1 TO WG-DEG-IN.
000440     PERFORM WG090-DEG-TO-RAD THRU WG090-EXIT.
000450     MOVE WG-RAD-OUT TO WG-LAT1-RAD.
000460     MOVE WG-LON1 TO WG-DEG-IN.
000470     PERFORM WG090-DEG-TO-RAD THRU WG090-EXIT.
000480     MOVE WG-RAD-OUT TO WG-LON1-RAD.
000490     MOVE WG-LAT2 TO WG-DEG-IN.
000500     PERFORM WG090-DEG-TO-RAD THRU WG090-EXIT.
000510     MOVE WG-RAD-OUT TO WG-LAT2-RAD.
000520     MOVE WG-LON2 TO WG-DEG-IN.
000530     PERFORM WG090-DEG-TO-RAD THRU WG090-EXIT.
000540     MOVE WG-RAD-OUT TO WG-LON2-RAD.
000550     COMPUTE WG-DLAT-RAD = WG-LAT2-RAD - WG-LAT1-RAD.
000560     COMPUTE WG-DLON-RAD = WG-LON2-RAD - WG-LON1-RAD.
000570*        a = sin**2(dlat/2) + cos(lat1)*cos(lat2)*sin**2(dlon/2)
000580     COMPUTE WG-TRIG-ANGLE = WG-DLAT-RAD / 2.
000590     PERFORM WG400-SIN-OF-ANGLE THRU WG400-EXIT.
000600     COMPUTE WG-HAV-A = WG-SIN-RESULT * WG-SIN-RESULT.
000610     MOVE WG-LAT1-RAD TO WG-TRIG-ANGLE.
000620     PERFORM WG410-COS-OF-ANGLE THRU WG410-EXIT.
000630     MOVE WG-COS-RESULT TO WG-COS-TEMP-1.
000640     MOVE WG-LAT2-RAD TO WG-TRIG-ANGLE.
000650     PERFORM WG410-COS-OF-ANGLE THRU WG410-EXIT.
000660     MOVE WG-COS-RESULT TO WG-COS-TEMP-2.
000670     COMPUTE WG-TRIG-ANGLE = WG-DLON-RAD / 2.
000680     PERFORM WG400-SIN-OF-ANGLE THRU WG400-EXIT.
000690     COMPUTE WG-HAV-A ROUNDED = WG-HAV-A +
000700         (WG-COS-TEMP-1 * WG-COS-TEMP-2 * WG-SIN-RESULT * WG-SIN-RESULT).
000710*        c = 2 * atan2(sqrt(a), sqrt(1 - a))
000720     MOVE WG-HAV-A TO WG-SQRT-ARG.
000730     PERFORM WG470-SQRT THRU WG470-EXIT.
000740     MOVE WG-SQRT-RESULT TO WG-ATAN-Y.
000750     COMPUTE WG-SQRT-ARG = 1 - WG-HAV-A.
000760     PERFORM WG470-SQRT THRU WG470-EXIT.
000770     MOVE WG-SQRT-RESULT TO WG-ATAN-X.
000780     PERFORM WG450-ATAN2 THRU WG450-EXIT.
000790     COMPUTE WG-HAV-C = 2 * WG-ATAN-RESULT.
000800     COMPUTE WG-HAVERSINE-RESULT ROUNDED =
000810         WG-EARTH-RADIUS-KM * WG-HAV-C.
000820 WG100-EXIT.
000830     EXIT SECTION.
000840*
000850 WG150-BEARING-DEG SECTION.
000860*    initial compass bearing from (WG-LAT1,WG-LON1) toward
000870*    (WG-LAT2,WG-LON2) in WG-BEARING-RESULT, degrees 0-359
000880     MOVE WG-LAT1 TO WG-DEG-IN.
000890     PERFORM WG090-DEG-TO-RAD THRU WG090-EXIT.
000900     MOVE WG-RAD-OUT TO WG-LAT1-RAD.
000910     MOVE WG-LON1 TO WG-DEG-IN.
000920     PERFORM WG090-DEG-TO-RAD THRU WG090-EXIT.
000930     MOVE WG-RAD-OUT TO WG-LON1-RAD.
000940     MOVE WG-LAT2 TO WG-DEG-IN.
000950     PERFORM WG090-DEG-TO-RAD THRU WG090-EXIT.
000960     MOVE WG-RAD-OUT TO WG-LAT2-RAD.
000970     MOVE WG-LON2 TO WG-DEG-IN.
000980     PERFORM WG090-DEG-TO-RAD THRU WG090-EXIT.
000990     MOVE WG-RAD-OUT TO WG-LON2-RAD.
001000     COMPUTE WG-DLON-RAD = WG-LON2-RAD - WG-LON1-RAD.
001010     MOVE WG-LAT1-RAD TO WG-TRIG-ANGLE.
001020     PERFORM WG400-SIN-OF-ANGLE THRU WG400-EXIT.
001030     MOVE WG-SIN-RESULT TO WG-SIN-LAT1.
001040     PERFORM WG410-COS-OF-ANGLE THRU WG410-EXIT.
001050     MOVE WG-COS-RESULT TO WG-COS-LAT1.
001060     MOVE WG-LAT2-RAD TO WG-TRIG-ANGLE.
001070     PERFORM WG400-SIN-OF-ANGLE THRU WG400-EXIT.
001080     MOVE WG-SIN-RESULT TO WG-SIN-LAT2.
001090     PERFORM WG410-COS-OF-ANGLE THRU WG410-EXIT.
001100     MOVE WG-COS-RESULT TO WG-COS-LAT2.
001110     MOVE WG-DLON-RAD TO WG-TRIG-ANGLE.
001120     PERFORM WG400-SIN-OF-ANGLE THRU WG400-EXIT.
001130     MOVE WG-SIN-RESULT TO WG-SIN-DLON.
001140     PERFORM WG410-COS-OF-ANGLE THRU WG410-EXIT.
001150     MOVE WG-COS-RESULT TO WG-COS-DLON.
001160     COMPUTE WG-ATAN-Y = WG-SIN-DLON * WG-COS-LAT2.
001170     COMPUTE WG-ATAN-X = (WG-COS-LAT1 * WG-SIN-LAT2)
001180         - (WG-SIN-LAT1 * WG-COS-LAT2 * WG-COS-DLON).
001190     PERFORM WG450-ATAN2 THRU WG450-EXIT.
001200     MOVE WG-ATAN-RESULT TO WG-RAD-IN.
001210     PERFORM WG095-RAD-TO-DEG THRU WG095-EXIT.
001220     MOVE WG-DEG-OUT TO WG-BEARING-RESULT.
001230     ADD 360 TO WG-BEARING-RESULT.
001240     IF WG-BEARING-RESULT NOT < 360
001250         SUBTRACT 360 FROM WG-BEARING-RESULT
001260     END-IF.
001270 WG150-EXIT.
001280     EXIT SECTION.
001290*
001300 WG200-WIND-ALIGN SECTION.
001310*    cosine of the angle between WG-ALIGN-BRG (fire-to-asset
001320*    bearing, degrees) and WG-ALIGN-WIND-DIR (wind-toward
001330*    direction, degrees) - result in WG-ALIGN-RESULT, -1 to 1
001340     COMPUTE WG-DEG-IN = WG-ALIGN-BRG - WG-ALIGN-WIND-DIR.
001350     PERFORM WG090-DEG-TO-RAD THRU WG090-EXIT.
001360     MOVE WG-RAD-OUT TO WG-TRIG-ANGLE.
001370     PERFORM WG410-COS-OF-ANGLE THRU WG410-EXIT.
001380     MOVE WG-COS-RESULT TO WG-ALIGN-RESULT.
001390 WG200-EXIT.
001400     EXIT SECTION.
001410*
001420 WG380-REDUCE-ANGLE SECTION.
001430*    fold WG-TRIG-ANGLE into -PI thru +PI before any series runs
001440     PERFORM WG382-SUB-TWO-PI THRU WG382-EXIT
001450         UNTIL WG-TRIG-ANGLE NOT > WG-PI.
001460     PERFORM WG384-ADD-TWO-PI THRU WG384-EXIT
001470         UNTIL WG-TRIG-ANGLE NOT < WG-NEG-PI.
001480 WG380-EXIT.
001490     EXIT SECTION.
001500*
001510 WG382-SUB-TWO-PI SECTION.
001520     SUBTRACT WG-TWO-PI FROM WG-TRIG-ANGLE.
001530 WG382-EXIT.
001540     EXIT SECTION.
001550*
001560 WG384-ADD-TWO-PI SECTION.
001570     ADD WG-TWO-PI TO WG-TRIG-ANGLE.
001580 WG384-EXIT.
001590     EXIT SECTION.
001600*
001610 WG400-SIN-OF-ANGLE SECTION.
001620*    sine of WG-TRIG-ANGLE (radians) by Taylor series, four
001630*    terms past the first - into WG-SIN-RESULT
001640     PERFORM WG380-REDUCE-ANGLE THRU WG380-EXIT.
001650     MOVE WG-TRIG-ANGLE TO WG-TERM.
001660     MOVE WG-TRIG-ANGLE TO WG-SUM.
001670     PERFORM WG405-SIN-TERM THRU WG405-EXIT
001680         VARYING WG-SERIES-IX FROM 1 BY 1 UNTIL WG-SERIES-IX > 4.
001690     MOVE WG-SUM TO WG-SIN-RESULT.
001700 WG400-EXIT.
001710     EXIT SECTION.
001720*
001730 WG405-SIN-TERM SECTION.
001740*    next term = previous term * (-angle*angle) / (2k * (2k+1))
001750     COMPUTE WG-TERM ROUNDED =
001760         WG-TERM * WG-TRIG-ANGLE * WG-TRIG-ANGLE * -1
001770         / ((2 * WG-SERIES-IX) * ((2 * WG-SERIES-IX) + 1)).
001780     ADD WG-TERM TO WG-SUM.
001790 WG405-EXIT.
001800     EXIT SECTION.
001810*
001820 WG410-COS-OF-ANGLE SECTION.
001830*    cosine of WG-TRIG-ANGLE (radians) by Taylor series, four
001840*    terms past the first - into WG-COS-RESULT
001850     PERFORM WG380-REDUCE-ANGLE THRU WG380-EXIT.
001860     MOVE 1 TO WG-TERM.
001870     MOVE 1 TO WG-SUM.
001880     PERFORM WG415-COS-TERM THRU WG415-EXIT
001890         VARYING WG-SERIES-IX FROM 1 BY 1 UNTIL WG-SERIES-IX > 4.
001900     MOVE WG-SUM TO WG-COS-RESULT.
001910 WG410-EXIT.
001920     EXIT SECTION.
001930*
001940 WG415-COS-TERM SECTION.
001950*    next term = previous term * (-angle*angle) / ((2k-1) * 2k)
001960     COMPUTE WG-TERM ROUNDED =
001970         WG-TERM * WG-TRIG-ANGLE * WG-TRIG-ANGLE * -1
001980         / (((2 * WG-SERIES-IX) - 1) * (2 * WG-SERIES-IX)).
001990     ADD WG-TERM TO WG-SUM.
002000 WG415-EXIT.
002010     EXIT SECTION.
002020*
002030 WG450-ATAN2 SECTION.
002040*    angle (radians) of point (WG-ATAN-X,WG-ATAN-Y) into
002050*    WG-ATAN-RESULT, quadrant-corrected, range -PI thru +PI
002060     IF WG-ATAN-X = ZERO AND WG-ATAN-Y = ZERO
002070         MOVE ZERO TO WG-ATAN-RESULT
002080         GO TO WG450-EXIT
002090     END-IF.
002100     IF WG-ATAN-X = ZERO AND WG-ATAN-Y > ZERO
002110         MOVE WG-HALF-PI TO WG-ATAN-RESULT
002120         GO TO WG450-EXIT
002130     END-IF.
002140     IF WG-ATAN-X = ZERO AND WG-ATAN-Y < ZERO
002150         COMPUTE WG-ATAN-RESULT = WG-HALF-PI * -1
002160         GO TO WG450-EXIT
002170     END-IF.
002180     COMPUTE WG-ATAN-Z = WG-ATAN-Y / WG-ATAN-X.
002190     PERFORM WG460-ATAN-SERIES THRU WG460-EXIT.
002200     IF WG-ATAN-X > ZERO
002210         MOVE WG-ATAN-SERIES-RESULT TO WG-ATAN-RESULT
002220     ELSE
002230         IF WG-ATAN-Y NOT < ZERO
002240             COMPUTE WG-ATAN-RESULT = WG-ATAN-SERIES-RESULT + WG-PI
002250         ELSE
002260             COMPUTE WG-ATAN-RESULT = WG-ATAN-SERIES-RESULT - WG-PI
002270         END-IF
002280     END-IF.
002290 WG450-EXIT.
002300     EXIT SECTION.
002310*
002320 WG460-ATAN-SERIES SECTION.
002330*    atan(WG-ATAN-Z) into WG-ATAN-SERIES-RESULT for any Z, by
002340*    reciprocal identity outside -1 thru +1 where the series is
002350*    slow to settle
002360     IF WG-ATAN-Z > 1 OR WG-ATAN-Z < -1
002370         IF WG-ATAN-Z > ZERO
002380             MOVE 1 TO WG-ATAN-SIGN
002390         ELSE
002400             MOVE -1 TO WG-ATAN-SIGN
002410         END-IF
002420         COMPUTE WG-ATAN-Z = 1 / WG-ATAN-Z
002430         PERFORM WG465-ATAN-SMALL THRU WG465-EXIT
002440         COMPUTE WG-ATAN-SERIES-RESULT =
002450             (WG-ATAN-SIGN * WG-HALF-PI) - WG-ATAN-SERIES-RESULT
002460     ELSE
002470         PERFORM WG465-ATAN-SMALL THRU WG465-EXIT
002480     END-IF.
002490 WG460-EXIT.
002500     EXIT SECTION.
002510*
002520 WG465-ATAN-SMALL SECTION.
002530*    atan(WG-ATAN-Z) for Z in -1 thru +1 by series, five terms
002540     MOVE WG-ATAN-Z TO WG-TERM.
002550     MOVE WG-ATAN-Z TO WG-SUM.
002560     PERFORM WG468-ATAN-TERM THRU WG468-EXIT
002570         VARYING WG-SERIES-IX FROM 1 BY 1 UNTIL WG-SERIES-IX > 5.
002580     MOVE WG-SUM TO WG-ATAN-SERIES-RESULT.
002590 WG465-EXIT.
002600     EXIT SECTION.
002610*
002620 WG468-ATAN-TERM SECTION.
002630*    next term = previous term * (-z*z) * (2k-1) / (2k+1)
002640     COMPUTE WG-TERM ROUNDED =
002650         WG-TERM * WG-ATAN-Z * WG-ATAN-Z * -1
002660         * ((2 * WG-SERIES-IX) - 1) / ((2 * WG-SERIES-IX) + 1).
002670     ADD WG-TERM TO WG-SUM.
002680 WG468-EXIT.
002690     EXIT SECTION.
002700*
002710 WG470-SQRT SECTION.
002720*    square root of WG-SQRT-ARG into WG-SQRT-RESULT by
002730*    Newton-Raphson, starting guess half the argument
002740     IF WG-SQRT-ARG NOT > ZERO
002750         MOVE ZERO TO WG-SQRT-RESULT
002760         GO TO WG470-EXIT
002770     END-IF.
002780     COMPUTE WG-SQRT-RESULT = WG-SQRT-ARG / 2.
002790     MOVE ZERO TO WG-SQRT-ITERS.
002800     PERFORM WG475-SQRT-STEP THRU WG475-EXIT
002810         UNTIL WG-SQRT-ITERS > 20.
002820 WG470-EXIT.
002830     EXIT SECTION.
002840*
002850 WG475-SQRT-STEP SECTION.
002860     MOVE WG-SQRT-RESULT TO WG-SQRT-PREV.
002870     COMPUTE WG-SQRT-RESULT ROUNDED =
002880         (WG-SQRT-PREV + (WG-SQRT-ARG / WG-SQRT-PREV)) / 2.
002890     COMPUTE WG-SQRT-DIFF = WG-SQRT-RESULT - WG-SQRT-PREV.
002900     IF WG-SQRT-DIFF < ZERO
002910         COMPUTE WG-SQRT-DIFF = WG-SQRT-DIFF * -1
002920     END-IF.
002930     ADD 1 TO WG-SQRT-ITERS.
002940     IF WG-SQRT-DIFF < 0.000001
002950         MOVE 21 TO WG-SQRT-ITERS
002960     END-IF.
002970 WG475-EXIT.
002980     EXIT SECTION.
002990*
