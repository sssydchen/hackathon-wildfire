000010*****************************************************************
000020*                                                                *
000030*   RECORD DEFINITION FOR COMPROMISED ROAD LINE                 *
000040*        (printed to WF-CASC-RPT-FILE by AC050-ROAD-COMPROMISE) *
000050*                                                                *
000060*****************************************************************
000070*  One line per major road within ROAD-FIRE-RADIUS-KM of any
000080*  active fire.  Not held on a disc file - built and printed
000090*  as each road is found, in asset input order.
000100*
000110* 09/10/02 vbc  - Created alongside the substation cascade work
000120*                 when the roads group asked for the same report.
000130*
000140 01  WF-ROAD-COMPROMISE.
000150     03  RC-ASSET-ID             PIC X(24).
000160     03  RC-NAME                 PIC X(30).
000170     03  RC-DIST-KM              PIC S9(5)V9(3).
000180     03  RC-STATUS               PIC X(12).
000190         88  RC-STATUS-COMPROMISED      VALUE "compromised ".
000200     03  FILLER                   PIC X(4).
000210*
