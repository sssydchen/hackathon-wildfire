000010*****************************************************************
000020*                                                                *
000030*   WEATHER STATION SIX-HOUR AGGREGATION BATCH                  *
000040*                                                                *
000050*****************************************************************
000060*
000070 IDENTIFICATION DIVISION.
000080*================================
000090*
000100 PROGRAM-ID.              WFWXAG.
000110 AUTHOR.                  VINCENT B COEN.
000120 INSTALLATION.             APPLEWOOD COMPUTERS - WEATHER DATA SECTION.
000130 DATE-WRITTEN.             14/11/93.
000140 DATE-COMPILED.
000150 SECURITY.                COPYRIGHT (C) 1993 & LATER, VINCENT BRYAN COEN.
000160*                        DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
000170*                        LICENSE.  SEE THE FILE COPYING FOR DETAILS.
000180*
000190*    REMARKS.          Control-break aggregation of hourly station
000200*                      weather readings into six-hour window means,
000210*                      for the fire-risk weather feed.  Input must
000220*                      already be sorted ascending by station/date/
000230*                      hour - this run does not sort it.
000240*
000250*    VERSION.          SEE WA-PROG-NAME IN WORKING-STORAGE.
000260*
000270*    CALLED MODULES.   NONE.
000280*
000290*    FUNCTIONS USED.   NONE - THIS SHOP'S COMPILER PREDATES INTRINSIC
000300*                      FUNCTIONS.
000310*
000320*    FILES USED.
000330*                      WF-HOURLY-FILE.  HOURLY STATION READINGS.
000340*                      WF-AGG6H-FILE.   SIX-HOUR AGGREGATE OUTPUT.
000350*                      WF-WXT-RPT-FILE. AGGREGATION TOTALS REPORT.
000360*
000370*    ERROR MESSAGES USED.
000380*                      NONE DEFINED - THE SORTED EXTRACT IS EXPECTED
000390*                      CLEAN BY THE TIME IT REACHES THIS RUN.
000400*
000410* CHANGES:
000420* 14/11/93 vbc  - 1.0.00 Created for the station export batch.
000430* 02/12/96 vbc  -     10 WF-HOURLY-OBS widened for the state/country
000440*                 fields the export added that year.
000450* 12/06/97 vbc  -     20 Six-hour blocking introduced in place of the
000460*                 old daily mean, at the fire-behaviour group's
000470*                 request (see WSWFA6H change log).
000480* 23/11/99 jsw  -     30 Y2K REVIEW - OBS-YEAR/AGG-YEAR both carry a
000490*                 full four-digit year already, no change required.
000500*                 Signed off for the 2000 run.
000510* 17/03/00 vbc  -     40 Wind speed m/s accumulated alongside the
000520*                 existing direction field once the anemometer feed
000530*                 started arriving in metric; AGG-WIND-KMH kept as
000540*                 its own averaged measure rather than derived from
000550*                 the averaged m/s figure.
000560* 19/04/08 vbc  -     50 AB030-KEY-BREAK split into its own block-
000570*                 break and station-break tests after the per-
000580*                 station subtotal was added to the totals report.
000590*
000600 ENVIRONMENT DIVISION.
000610*================================
000620*
000630 CONFIGURATION SECTION.
000640 SPECIAL-NAMES.
000650     C01 IS TOP-OF-FORM
000660     CLASS WF-ALPHA-TAG IS "A" THRU "Z"
000670     UPSI-0 ON STATUS IS WA-TEST-MODE-ON
000680         OFF STATUS IS WA-TEST-MODE-OFF.
000690*
000700 INPUT-OUTPUT SECTION.
000710 FILE-CONTROL.
000720     SELECT WF-HOURLY-FILE   ASSIGN TO "WFHOURLY"
000730         ORGANIZATION LINE SEQUENTIAL
000740         STATUS WA-HOURLY-STATUS.
000750     SELECT WF-AGG6H-FILE    ASSIGN TO "WFAGG6H"
000760         ORGANIZATION LINE SEQUENTIAL
000770         STATUS WA-AGG-STATUS.
000780     SELECT WF-WXT-RPT-FILE  ASSIGN TO "WFWXTRPT"
000790         ORGANIZATION LINE SEQUENTIAL
000800         STATUS WA-WXT-STATUS.
000810*
000820 DATA DIVISION.
000830*================================
000840*
000850 FILE SECTION.
000860*
000870 FD  WF-HOURLY-FILE.
000880     COPY WSWFHOB.
000890*
000900 FD  WF-AGG6H-FILE.
000910     COPY WSWFA6H.
000920*
000930 FD  WF-WXT-RPT-FILE.
000940 01  WF-WXT-PRINT-RECORD        PIC X(132).
000950*
000960 WORKING-STORAGE SECTION.
000970*-----------------------
000980 77  WA-PROG-NAME                PIC X(20) VALUE "WFWXAG (1.0.00)".
000990*
001000 01  WF-FILE-STATUS.
001010     03  WA-HOURLY-STATUS           PIC XX VALUE ZERO.
001020     03  WA-AGG-STATUS              PIC XX VALUE ZERO.
001030     03  WA-WXT-STATUS              PIC XX VALUE ZERO.
001040     03  FILLER                     PIC X(2).
001050*
001060 01  WF-SWITCHES.
001070     03  WA-HOURLY-EOF-SW           PIC X(1) VALUE "N".
001080         88  WA-HOURLY-EOF                 VALUE "Y".
001090     03  WA-GROUP-ACTIVE-SW         PIC X(1) VALUE "N".
001100         88  WA-GROUP-IS-ACTIVE            VALUE "Y".
001110     03  WA-STATION-ACTIVE-SW       PIC X(1) VALUE "N".
001120         88  WA-STATION-IS-ACTIVE          VALUE "Y".
001130     03  FILLER                     PIC X(3).
001140*
001150 01  WF-RUN-COUNTERS.
001160     03  WA-HOURLY-READ             PIC 9(7) COMP.
001170     03  WA-AGG-WRITTEN             PIC 9(7) COMP.
001180     03  WA-STATION-COUNT           PIC 9(7) COMP.
001190     03  FILLER                     PIC X(2).
001200*
001210 01  WF-BLOCK-WORK.
001220     03  WA-BLOCK-NUM               PIC S9(3)  COMP-3.
001230     03  WA-CURR-BLOCK-START        PIC 9(2).
001240     03  WA-CURR-BLOCK-START-R REDEFINES WA-CURR-BLOCK-START
001250             PIC X(2).
001260     03  WA-WIND-KMH-VALUE          PIC S9(3)V9(2) COMP-3.
001270     03  FILLER                     PIC X(2).
001280*
001290 01  WF-IDENTITY-WORK.
001300     03  WA-ID-WMO                  PIC X(8).
001310     03  WA-ID-NAME                 PIC X(30).
001320     03  WA-ID-STATE                PIC X(10).
001330     03  WA-ID-COUNTRY              PIC X(10).
001340     03  WA-ID-LAT-LON.
001350         05  WA-ID-LAT                 PIC S9(3)V9(5).
001360         05  WA-ID-LON                 PIC S9(3)V9(5).
001370     03  WA-ID-LAT-LON-R REDEFINES WA-ID-LAT-LON
001380             PIC X(16).
001390     03  WA-ID-DATE-BLOCK.
001400         05  WA-ID-YEAR                PIC 9(4).
001410         05  WA-ID-MONTH               PIC 9(2).
001420         05  WA-ID-DAY                 PIC 9(2).
001430     03  WA-ID-DATE-BLOCK-R REDEFINES WA-ID-DATE-BLOCK
001440             PIC 9(8).
001450     03  WA-ID-BLOCK                PIC 9(2).
001460     03  WA-STATION-WMO             PIC X(8).
001470     03  FILLER                     PIC X(4).
001480*
001490 01  WF-ACCUM-WORK.
001500     03  WA-DRYBULB-SUM             PIC S9(7)V9(3) COMP-3.
001510     03  WA-DRYBULB-CNT             PIC S9(3)      COMP-3.
001520     03  WA-HUMIDITY-SUM            PIC S9(7)V9(3) COMP-3.
001530     03  WA-HUMIDITY-CNT            PIC S9(3)      COMP-3.
001540     03  WA-WINDDIR-SUM             PIC S9(7)V9(3) COMP-3.
001550     03  WA-WINDDIR-CNT             PIC S9(3)      COMP-3.
001560     03  WA-WINDMS-SUM              PIC S9(7)V9(4) COMP-3.
001570     03  WA-WINDMS-CNT              PIC S9(3)      COMP-3.
001580     03  WA-WINDKMH-SUM             PIC S9(7)V9(3) COMP-3.
001590     03  WA-WINDKMH-CNT             PIC S9(3)      COMP-3.
001600     03  FILLER                     PIC X(2).
001610*
001620 01  WF-WXT-PRINT-LINE.
001630     03  PL-LABEL                   PIC X(30).
001640     03  PL-WMO                     PIC X(8).
001650     03  FILLER                     PIC X(2).
001660     03  PL-COUNT                   PIC ZZZ,ZZ9.
001670     03  FILLER                     PIC X(84).
001680 01  WF-WXT-PRINT-LINE-R REDEFINES WF-WXT-PRINT-LINE.
001690     03  PL-FULL-TEXT                PIC X(132).
001700*
001710 PROCEDURE DIVISION.
001720*================================
001730*
001740 AA000-MAIN SECTION.
001750*    priming read, then one pass of the sorted extract, a
001760*    control break on station/date/block, nested inside a
001770*    coarser control break on station for the totals report
001780     PERFORM AA005-OPEN-FILES THRU AA005-EXIT.
001790     PERFORM AB010-READ-OBS THRU AB010-EXIT.
001800     PERFORM AA020-PROCESS-RECORD THRU AA020-EXIT
001810         UNTIL WA-HOURLY-EOF.
001820     IF WA-GROUP-IS-ACTIVE
001830         PERFORM AB040-WRITE-AGG THRU AB040-EXIT
001840     END-IF.
001850     IF WA-STATION-IS-ACTIVE
001860         PERFORM AB045-WRITE-STATION-TOTAL THRU AB045-EXIT
001870     END-IF.
001880     PERFORM AA090-WRITE-TOTALS THRU AA090-EXIT.
001890     PERFORM AA095-CLOSE-FILES THRU AA095-EXIT.
001900     STOP RUN.
001910 AA000-EXIT.
001920     EXIT SECTION.
001930*
001940 AA005-OPEN-FILES SECTION.
001950     OPEN INPUT WF-HOURLY-FILE.
001960     OPEN OUTPUT WF-AGG6H-FILE WF-WXT-RPT-FILE.
001970     IF WA-TEST-MODE-ON
001980         DISPLAY "WFWXAG - UPSI-0 TEST MODE IS ON"
001990     END-IF.
002000     MOVE SPACES TO WF-WXT-PRINT-RECORD.
002010     MOVE "SIX-HOUR WEATHER AGGREGATION - TOTALS"
002020         TO WF-WXT-PRINT-RECORD.
002030     WRITE WF-WXT-PRINT-RECORD AFTER ADVANCING C01.
002040     MOVE SPACES TO WF-WXT-PRINT-RECORD.
002050     WRITE WF-WXT-PRINT-RECORD AFTER ADVANCING 1.
002060 AA005-EXIT.
002070     EXIT SECTION.
002080*
002090 AB010-READ-OBS SECTION.
002100     READ WF-HOURLY-FILE
002110         AT END SET WA-HOURLY-EOF TO TRUE
002120     END-READ.
002130     IF NOT WA-HOURLY-EOF
002140         ADD 1 TO WA-HOURLY-READ
002150         PERFORM AB015-COMPUTE-BLOCK THRU AB015-EXIT
002160     END-IF.
002170 AB010-EXIT.
002180     EXIT SECTION.
002190*
002200 AB015-COMPUTE-BLOCK SECTION.
002210*    1-based hour h; block = (h-1)/6 integer division, block
002220*    start = block*6+1, giving 01/07/13/19
002230     COMPUTE WA-BLOCK-NUM = (OBS-HOUR - 1) / 6.
002240     COMPUTE WA-CURR-BLOCK-START = (WA-BLOCK-NUM * 6) + 1.
002250 AB015-EXIT.
002260     EXIT SECTION.
002270*
002280 AA020-PROCESS-RECORD SECTION.
002290     PERFORM AB030-KEY-BREAK THRU AB030-EXIT.
002300     PERFORM AB020-ACCUM-OBS THRU AB020-EXIT.
002310     PERFORM AB010-READ-OBS THRU AB010-EXIT.
002320 AA020-EXIT.
002330     EXIT SECTION.
002340*
002350 AB020-ACCUM-OBS SECTION.
002360*    a missing measure contributes to neither sum nor count -
002370*    the group's mean is over present values only
002380     IF OBS-DRYBULB-MISSING NOT = "Y"
002390         ADD OBS-DRYBULB-C TO WA-DRYBULB-SUM
002400         ADD 1 TO WA-DRYBULB-CNT
002410     END-IF.
002420     IF OBS-HUMIDITY-MISSING NOT = "Y"
002430         ADD OBS-HUMIDITY-PCT TO WA-HUMIDITY-SUM
002440         ADD 1 TO WA-HUMIDITY-CNT
002450     END-IF.
002460     IF OBS-WIND-DIR-MISSING NOT = "Y"
002470         ADD OBS-WIND-DIR-DEG TO WA-WINDDIR-SUM
002480         ADD 1 TO WA-WINDDIR-CNT
002490     END-IF.
002500     IF OBS-WIND-MS-MISSING NOT = "Y"
002510         ADD OBS-WIND-MS TO WA-WINDMS-SUM
002520         ADD 1 TO WA-WINDMS-CNT
002530         COMPUTE WA-WIND-KMH-VALUE ROUNDED = OBS-WIND-MS * 3.6
002540         ADD WA-WIND-KMH-VALUE TO WA-WINDKMH-SUM
002550         ADD 1 TO WA-WINDKMH-CNT
002560     END-IF.
002570 AB020-EXIT.
002580     EXIT SECTION.
002590*
002600 AB030-KEY-BREAK SECTION.
002610*    station break is the coarser test, checked first; a block
002620*    break inside the same station neither flushes nor starts
002630*    a new station subtotal
002640     IF NOT WA-STATION-IS-ACTIVE
002650         PERFORM AB036-START-STATION THRU AB036-EXIT
002660         PERFORM AB035-START-GROUP THRU AB035-EXIT
002670     ELSE
002680         IF OBS-WMO NOT = WA-STATION-WMO
002690             PERFORM AB040-WRITE-AGG THRU AB040-EXIT
002700             PERFORM AB045-WRITE-STATION-TOTAL THRU AB045-EXIT
002710             PERFORM AB036-START-STATION THRU AB036-EXIT
002720             PERFORM AB035-START-GROUP THRU AB035-EXIT
002730         ELSE
002740             IF NOT WA-GROUP-IS-ACTIVE
002750                 PERFORM AB035-START-GROUP THRU AB035-EXIT
002760             ELSE
002770                 IF OBS-YEAR NOT = WA-ID-YEAR
002780                     OR OBS-MONTH NOT = WA-ID-MONTH
002790                     OR OBS-DAY NOT = WA-ID-DAY
002800                     OR WA-CURR-BLOCK-START NOT = WA-ID-BLOCK
002810                     PERFORM AB040-WRITE-AGG THRU AB040-EXIT
002820                     PERFORM AB035-START-GROUP THRU AB035-EXIT
002830                 END-IF
002840             END-IF
002850         END-IF
002860     END-IF.
002870 AB030-EXIT.
002880     EXIT SECTION.
002890*
002900 AB035-START-GROUP SECTION.
002910     MOVE OBS-WMO TO WA-ID-WMO.
002920     MOVE OBS-STATION-NAME TO WA-ID-NAME.
002930     MOVE OBS-STATE TO WA-ID-STATE.
002940     MOVE OBS-COUNTRY TO WA-ID-COUNTRY.
002950     MOVE OBS-LAT TO WA-ID-LAT.
002960     MOVE OBS-LON TO WA-ID-LON.
002970     MOVE OBS-YEAR TO WA-ID-YEAR.
002980     MOVE OBS-MONTH TO WA-ID-MONTH.
002990     MOVE OBS-DAY TO WA-ID-DAY.
003000     MOVE WA-CURR-BLOCK-START TO WA-ID-BLOCK.
003010     MOVE ZERO TO WA-DRYBULB-SUM WA-DRYBULB-CNT.
003020     MOVE ZERO TO WA-HUMIDITY-SUM WA-HUMIDITY-CNT.
003030     MOVE ZERO TO WA-WINDDIR-SUM WA-WINDDIR-CNT.
003040     MOVE ZERO TO WA-WINDMS-SUM WA-WINDMS-CNT.
003050     MOVE ZERO TO WA-WINDKMH-SUM WA-WINDKMH-CNT.
003060     MOVE "Y" TO WA-GROUP-ACTIVE-SW.
003070 AB035-EXIT.
003080     EXIT SECTION.
003090*
003100 AB036-START-STATION SECTION.
003110     MOVE OBS-WMO TO WA-STATION-WMO.
003120     MOVE ZERO TO WA-STATION-COUNT.
003130     MOVE "Y" TO WA-STATION-ACTIVE-SW.
003140 AB036-EXIT.
003150     EXIT SECTION.
003160*
003170 AB040-WRITE-AGG SECTION.
003180     MOVE SPACES TO WF-AGG6H-RECORD.
003190     MOVE WA-ID-WMO TO AGG-WMO.
003200     MOVE WA-ID-NAME TO AGG-STATION-NAME.
003210     MOVE WA-ID-STATE TO AGG-STATE.
003220     MOVE WA-ID-COUNTRY TO AGG-COUNTRY.
003230     MOVE WA-ID-LAT TO AGG-LAT.
003240     MOVE WA-ID-LON TO AGG-LON.
003250     MOVE WA-ID-YEAR TO AGG-YEAR.
003260     MOVE WA-ID-MONTH TO AGG-MONTH.
003270     MOVE WA-ID-DAY TO AGG-DAY.
003280     MOVE WA-ID-BLOCK TO AGG-BLOCK-START-HOUR.
003290     IF WA-DRYBULB-CNT > 0
003300         COMPUTE AGG-DRYBULB-C ROUNDED =
003310             WA-DRYBULB-SUM / WA-DRYBULB-CNT
003320         MOVE "N" TO AGG-DRYBULB-MISSING
003330     ELSE
003340         MOVE ZERO TO AGG-DRYBULB-C
003350         MOVE "Y" TO AGG-DRYBULB-MISSING
003360     END-IF.
003370     IF WA-HUMIDITY-CNT > 0
003380         COMPUTE AGG-HUMIDITY-PCT ROUNDED =
003390             WA-HUMIDITY-SUM / WA-HUMIDITY-CNT
003400         MOVE "N" TO AGG-HUMIDITY-MISSING
003410     ELSE
003420         MOVE ZERO TO AGG-HUMIDITY-PCT
003430         MOVE "Y" TO AGG-HUMIDITY-MISSING
003440     END-IF.
003450     IF WA-WINDDIR-CNT > 0
003460         COMPUTE AGG-WIND-DIR-DEG ROUNDED =
003470             WA-WINDDIR-SUM / WA-WINDDIR-CNT
003480         MOVE "N" TO AGG-WIND-DIR-MISSING
003490     ELSE
003500         MOVE ZERO TO AGG-WIND-DIR-DEG
003510         MOVE "Y" TO AGG-WIND-DIR-MISSING
003520     END-IF.
003530     IF WA-WINDMS-CNT > 0
003540         COMPUTE AGG-WIND-MS ROUNDED =
003550             WA-WINDMS-SUM / WA-WINDMS-CNT
003560         MOVE "N" TO AGG-WIND-MS-MISSING
003570     ELSE
003580         MOVE ZERO TO AGG-WIND-MS
003590         MOVE "Y" TO AGG-WIND-MS-MISSING
003600     END-IF.
003610     IF WA-WINDKMH-CNT > 0
003620         COMPUTE AGG-WIND-KMH ROUNDED =
003630             WA-WINDKMH-SUM / WA-WINDKMH-CNT
003640         MOVE "N" TO AGG-WIND-KMH-MISSING
003650     ELSE
003660         MOVE ZERO TO AGG-WIND-KMH
003670         MOVE "Y" TO AGG-WIND-KMH-MISSING
003680     END-IF.
003690     WRITE WF-AGG6H-RECORD.
003700     ADD 1 TO WA-AGG-WRITTEN.
003710     ADD 1 TO WA-STATION-COUNT.
003720     MOVE "N" TO WA-GROUP-ACTIVE-SW.
003730 AB040-EXIT.
003740     EXIT SECTION.
003750*
003760 AB045-WRITE-STATION-TOTAL SECTION.
003770     MOVE SPACES TO WF-WXT-PRINT-LINE.
003780     MOVE "AGGREGATE ROWS FOR STATION" TO PL-LABEL.
003790     MOVE WA-STATION-WMO TO PL-WMO.
003800     MOVE WA-STATION-COUNT TO PL-COUNT.
003810     WRITE WF-WXT-PRINT-RECORD FROM WF-WXT-PRINT-LINE
003820         AFTER ADVANCING 1.
003830     MOVE "N" TO WA-STATION-ACTIVE-SW.
003840 AB045-EXIT.
003850     EXIT SECTION.
003860*
003870 AA090-WRITE-TOTALS SECTION.
003880     MOVE SPACES TO WF-WXT-PRINT-LINE.
003890     WRITE WF-WXT-PRINT-RECORD FROM WF-WXT-PRINT-LINE
003900         AFTER ADVANCING 1.
003910     MOVE SPACES TO WF-WXT-PRINT-LINE.
003920     MOVE "HOURLY ROWS READ" TO PL-LABEL.
003930     MOVE WA-HOURLY-READ TO PL-COUNT.
003940     WRITE WF-WXT-PRINT-RECORD FROM WF-WXT-PRINT-LINE
003950         AFTER ADVANCING 1.
003960     MOVE SPACES TO WF-WXT-PRINT-LINE.
003970     MOVE "AGGREGATE ROWS WRITTEN" TO PL-LABEL.
003980     MOVE WA-AGG-WRITTEN TO PL-COUNT.
003990     WRITE WF-WXT-PRINT-RECORD FROM WF-WXT-PRINT-LINE
004000         AFTER ADVANCING 1.
004010 AA090-EXIT.
004020     EXIT SECTION.
004030*
004040 AA095-CLOSE-FILES SECTION.
004050     CLOSE WF-HOURLY-FILE WF-AGG6H-FILE WF-WXT-RPT-FILE.
004060 AA095-EXIT.
004070     EXIT SECTION.
004080*
