000010*****************************************************************
000020*                                                                *
000030*   WILDFIRE INFRASTRUCTURE RISK & CASCADE BATCH - MAIN RUN     *
000040*                                                                *
000050*****************************************************************
000060*
000070 IDENTIFICATION DIVISION.
000080*================================
000090*
000100 PROGRAM-ID.              WFRISK.
000110 AUTHOR.                  VINCENT B COEN.
000120 INSTALLATION.             APPLEWOOD COMPUTERS - UNDERWRITING SECTION.
000130 DATE-WRITTEN.             04/06/91.
000140 DATE-COMPILED.
000150 SECURITY.                COPYRIGHT (C) 2009 & LATER, VINCENT BRYAN COEN.
000160*                        DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
000170*                        LICENSE.  SEE THE FILE COPYING FOR DETAILS.
000180*
000190*    REMARKS.          Overnight wildfire exposure batch.  Reads the
000200*                      fire detection extract, the infrastructure
000210*                      asset extract and the one prevailing-weather
000220*                      record WFWXSU produced, scores every asset's
000230*                      wildfire risk, then derives the substation
000240*                      outage cascade and the compromised-road list.
000250*
000260*    VERSION.          SEE WF-PROG-NAME IN WORKING-STORAGE.
000270*
000280*    CALLED MODULES.   NONE - WSWFGEO IS A PROCEDURE DIVISION COPYBOOK,
000290*                      NOT A CALLED SUBPROGRAM.
000300*
000310*    FUNCTIONS USED.   NONE - THIS SHOP'S COMPILER PREDATES INTRINSIC
000320*                      FUNCTIONS.  SEE WSWFGEO FOR THE TRIG/SQRT WORK.
000330*
000340*    FILES USED.
000350*                      WF-WEATHER-FILE.  PREVAILING WEATHER SUMMARY.
000360*                      WF-FIRES-FILE.    FIRE DETECTION EXTRACT.
000370*                      WF-ASSETS-FILE.   INFRASTRUCTURE ASSET EXTRACT.
000380*                      WF-SCORED-FILE.   SCORED ASSET OUTPUT.
000390*                      WF-CASC-RPT-FILE. CASCADE IMPACT REPORT.
000400*                      WF-CTL-RPT-FILE.  RISK SUMMARY / TOTALS REPORT.
000410*
000420*    ERROR MESSAGES USED.
000430*                      NONE DEFINED - ALL THREE INPUT FILES ARE
000440*                      EXPECTED CLEAN BY THE TIME THEY REACH THIS RUN.
000450*
000460* CHANGES:
000470* 04/06/91 vbc  - 1.0.00 Created for the fire-risk pilot run,
000480*                 underwriting memo WF-91-014.
000490* 19/02/93 vbc  -     10 FIRE-ID widened to 20 to hold the generated
000500*                 FIRE_nnnnn form when the track id is absent - see
000510*                 WSWFFIR and AB015-ACCEPT-FIRE.
000520* 11/08/97 rjm  -     20 Acquisition date/time redefines added so
000530*                 the century-rollover work could be done in WSWFFIR
000540*                 instead of in-line here.
000550* 14/01/99 jsw  -     30 Y2K REVIEW - WA-SEQ-DISPLAY and the acq-date
000560*                 redefines in WSWFFIR carry no windowed year, no
000570*                 change required.  Signed off for the 2000 run.
000580* 14/03/01 vbc  -     40 AC000-CASCADE / AC010-SUBSTATION-CARD added
000590*                 for the new substation outage study.
000600* 27/07/06 vbc  -     50 CC-IMPACT-MAX raised from 20 to 40 after the
000610*                 Rim fire run truncated two outage cards, with the
000620*                 overflow counted rather than dropped silently.
000630* 19/01/09 hjc  -     60 SA-FEATURE-MISSING handling added for the
000640*                 no-fire-in-region case.
000650* 14/02/11 vbc  -     70 Bucket cut-offs moved to WSWFCNS named
000660*                 constants after the third in-year change.
000670* 16/09/12 vbc  -     80 WG470-SQRT ceiling picked up from WSWFGWS -
000680*                 no change needed here, noted for the file history.
000690* 21/03/14 vbc  -     90 AA008 header line now throws to a new page
000700*                 (C01) - the overnight listing was running the
000710*                 header into the prior day's trailer page.
000720* 06/08/26 khp  -    100 AA010-READ-WEATHER no longer re-applies the
000730*                 WFWXSU defaults on a zero reading - a calm wind
000740*                 (0 KMH) run scored every asset as if the wind
000750*                 were 15 KMH from due south, and a genuine due-
000760*                 north (0.00) wind run flipped the alignment
000770*                 cosine.  Gate is now WA-WEATHER-MISSING-SW, set
000780*                 only on the AT END condition.
000790*
000800 ENVIRONMENT DIVISION.
000810*================================
000820*
000830 CONFIGURATION SECTION.
000840 SPECIAL-NAMES.
000850     C01 IS TOP-OF-FORM
000860     CLASS WF-ALPHA-TAG IS "A" THRU "Z"
000870     UPSI-0 ON STATUS IS WF-TEST-MODE-ON
000880         OFF STATUS IS WF-TEST-MODE-OFF.
000890*
000900 INPUT-OUTPUT SECTION.
000910 FILE-CONTROL.
000920     SELECT WF-WEATHER-FILE  ASSIGN TO "WFWEASUM"
000930         ORGANIZATION LINE SEQUENTIAL
000940         STATUS WF-WEATHER-STATUS.
000950     SELECT WF-FIRES-FILE    ASSIGN TO "WFFIRES"
000960         ORGANIZATION LINE SEQUENTIAL
000970         STATUS WF-FIRES-STATUS.
000980     SELECT WF-ASSETS-FILE   ASSIGN TO "WFASSETS"
000990         ORGANIZATION LINE SEQUENTIAL
001000         STATUS WF-ASSETS-STATUS.
001010     SELECT WF-SCORED-FILE   ASSIGN TO "WFSCORED"
001020         ORGANIZATION LINE SEQUENTIAL
001030         STATUS WF-SCORED-STATUS.
001040     SELECT WF-CASC-RPT-FILE ASSIGN TO "WFCASCRPT"
001050         ORGANIZATION LINE SEQUENTIAL
001060         STATUS WF-CASC-STATUS.
001070     SELECT WF-CTL-RPT-FILE  ASSIGN TO "WFCTLRPT"
001080         ORGANIZATION LINE SEQUENTIAL
001090         STATUS WF-CTL-STATUS.
001100*
001110 DATA DIVISION.
001120*================================
001130*
001140 FILE SECTION.
001150*
001160 FD  WF-WEATHER-FILE.
001170     COPY WSWFWSM.
001180*
001190 FD  WF-FIRES-FILE.
001200     COPY WSWFFIR.
001210*
001220 FD  WF-ASSETS-FILE.
001230     COPY WSWFAST.
001240*
001250 FD  WF-SCORED-FILE.
001260     COPY WSWFSCA.
001270*
001280 FD  WF-CASC-RPT-FILE.
001290 01  WF-CASC-PRINT-RECORD       PIC X(132).
001300*
001310 FD  WF-CTL-RPT-FILE.
001320 01  WF-CTL-PRINT-RECORD        PIC X(132).
001330*
001340 WORKING-STORAGE SECTION.
001350*-----------------------
001360 77  WF-PROG-NAME                PIC X(20) VALUE "WFRISK (1.0.00)".
001370*
001380 01  WF-FILE-STATUS.
001390     03  WF-WEATHER-STATUS          PIC XX VALUE ZERO.
001400     03  WF-FIRES-STATUS            PIC XX VALUE ZERO.
001410     03  WF-ASSETS-STATUS           PIC XX VALUE ZERO.
001420     03  WF-SCORED-STATUS           PIC XX VALUE ZERO.
001430     03  WF-CASC-STATUS             PIC XX VALUE ZERO.
001440     03  WF-CTL-STATUS              PIC XX VALUE ZERO.
001450*
001460 01  WF-SWITCHES.
001470     03  WF-FIRES-EOF-SW            PIC X(1) VALUE "N".
001480         88  WF-FIRES-EOF                  VALUE "Y".
001490     03  WF-ASSETS-EOF-SW           PIC X(1) VALUE "N".
001500         88  WF-ASSETS-EOF                 VALUE "Y".
001510     03  WA-ASSET-REJECTED-SW       PIC X(1) VALUE "N".
001520         88  WA-ASSET-IS-REJECTED          VALUE "Y".
001530     03  WA-WEATHER-MISSING-SW      PIC X(1) VALUE "N".
001540         88  WA-WEATHER-IS-MISSING        VALUE "Y".
001550     03  FILLER                     PIC X(2).
001560*
001570 01  WF-RUN-COUNTERS.
001580     03  WA-FIRES-READ              PIC 9(7) COMP.
001590     03  WA-FIRES-ACCEPTED          PIC 9(7) COMP.
001600     03  WA-ASSETS-READ             PIC 9(7) COMP.
001610     03  WA-ASSETS-REJECTED         PIC 9(7) COMP.
001620     03  WA-ASSETS-SCORED           PIC 9(7) COMP.
001630     03  WA-HIGH-COUNT              PIC 9(7) COMP.
001640     03  WA-MEDIUM-COUNT            PIC 9(7) COMP.
001650     03  WA-LOW-COUNT               PIC 9(7) COMP.
001660     03  WA-SUBSTATION-COUNT        PIC 9(7) COMP.
001670     03  WA-POWERLINE-COUNT         PIC 9(7) COMP.
001680     03  WA-HOSPITAL-COUNT          PIC 9(7) COMP.
001690     03  WA-WATER-COUNT             PIC 9(7) COMP.
001700     03  WA-ROAD-COUNT              PIC 9(7) COMP.
001710     03  WA-CASCADE-CARDS           PIC 9(7) COMP.
001720     03  WA-COMPROMISED-ROADS       PIC 9(7) COMP.
001730*
001740 01  WF-FIRE-ID-WORK.
001750     03  WA-FIRE-SEQ                PIC 9(7) COMP.
001760     03  WA-SEQ-DISPLAY             PIC 9(7).
001770*
001780 01  WF-FIRE-TABLE.
001790     03  FT-ENTRY OCCURS 9999 TIMES.
001800         05  FT-ID                   PIC X(20).
001810         05  FT-LAT                  PIC S9(3)V9(5).
001820         05  FT-LON                  PIC S9(3)V9(5).
001830         05  FILLER                  PIC X(6).
001840*
001850 01  WF-ASSET-TABLE.
001860     03  AT-ENTRY OCCURS 9999 TIMES.
001870         05  AT-ASSET-ID             PIC X(24).
001880         05  AT-ASSET-TYPE           PIC X(14).
001890         05  AT-NAME                 PIC X(30).
001900         05  AT-LAT                  PIC S9(3)V9(5).
001910         05  AT-LON                  PIC S9(3)V9(5).
001920         05  AT-RISK-SCORE           PIC 9V9(4).
001930         05  AT-MIN-DIST-KM          PIC S9(5)V9(3).
001940         05  AT-FEATURE-MISSING      PIC X(1).
001950         05  FILLER                  PIC X(6).
001960*
001970     COPY WSWFCNS.
001980     COPY WSWFGWS.
001990*
002000 01  WF-WEATHER-WORK.
002010     03  WA-WIND-KMH                PIC S9(3)V9(2).
002020     03  WA-WIND-DIR-DEG            PIC S9(3)V9(2).
002030     03  WA-HUMIDITY-PCT            PIC S9(3)V9(2).
002040     03  WA-TEMP-C                  PIC S9(3)V9(2).
002050*
002060 01  WF-ASSET-WORK.
002070     03  WA-ASSET-TYPE              PIC X(14).
002080     03  WA-DISPLAY-NAME            PIC X(30).
002090*
002100 01  WF-SCORING-WORK.
002110     03  AB-MIN-DIST-KM             PIC S9(5)V9(6) COMP-3.
002120     03  AB-NEAREST-BEARING         PIC S9(3)V9(6) COMP-3.
002130     03  AB-WIND-ALIGN              PIC S9V9(6)    COMP-3.
002140     03  AB-WIND-ALIGN-POS          PIC S9V9(6)    COMP-3.
002150     03  AB-EFF-DIST                PIC S9(5)V9(6) COMP-3.
002160     03  AB-EFF-DENOM               PIC S9(3)V9(6) COMP-3.
002170     03  AB-LINEAR                  PIC S9(3)V9(6) COMP-3.
002180     03  AB-RISK-RAW                PIC S9V9(9)    COMP-3.
002190*
002200 01  WF-EXP-WORK.
002210     03  AB-EXP-ARG                 PIC S9(3)V9(6) COMP-3.
002220     03  AB-EXP-REDUCE              PIC S9V9(9)    COMP-3.
002230     03  AB-EXP-TERM                PIC S9(5)V9(9) COMP-3.
002240     03  AB-EXP-SUM                 PIC S9(5)V9(9) COMP-3.
002250     03  AB-EXP-RESULT              PIC S9(9)V9(6) COMP-3.
002260     03  AB-EXP-SERIES-IX           PIC S9         COMP-3.
002270     03  AB-EXP-SQ-IX               PIC S9         COMP-3.
002280*
002290 01  WF-CASCADE-WORK.
002300     03  AC-SUB-IX                  PIC S9(5)      COMP-3.
002310     03  AC-CAND-IX                 PIC S9(5)      COMP-3.
002320     03  AC-OVERFLOW-SW             PIC X(1) VALUE "N".
002330         88  AC-IMPACT-OVERFLOW            VALUE "Y".
002340*
002350     COPY WSWFCSC.
002360     COPY WSWFRDC.
002370*
002380 01  WF-CTL-PRINT-LINE.
002390     03  PL-ASSET-ID                PIC X(24).
002400     03  FILLER                     PIC X(2).
002410     03  PL-TYPE                    PIC X(14).
002420     03  FILLER                     PIC X(2).
002430     03  PL-NAME                    PIC X(30).
002440     03  FILLER                     PIC X(2).
002450     03  PL-SCORE                   PIC 9.9999.
002460     03  FILLER                     PIC X(2).
002470     03  PL-BUCKET                  PIC X(6).
002480     03  FILLER                     PIC X(2).
002490     03  PL-DIST                    PIC ZZZZ9.999.
002500     03  FILLER                     PIC X(2).
002510     03  PL-ALIGN                   PIC -9.999.
002520     03  FILLER                     PIC X(2).
002530     03  PL-WIND                    PIC ZZ9.99.
002540     03  FILLER                     PIC X(2).
002550     03  PL-HUMID                   PIC ZZ9.99.
002560     03  FILLER                     PIC X(8).
002570*
002580 01  WF-CTL-TOTAL-LINE.
002590     03  TL-LABEL                   PIC X(30).
002600     03  TL-COUNT                   PIC ZZZ,ZZ9.
002610     03  FILLER                     PIC X(95).
002620*
002630 01  WF-CASC-PRINT-LINE.
002640     03  CP-LABEL                   PIC X(12).
002650     03  CP-ID                      PIC X(24).
002660     03  FILLER                     PIC X(2).
002670     03  CP-NAME                    PIC X(30).
002680     03  FILLER                     PIC X(2).
002690     03  CP-RISK                    PIC 9.9999.
002700     03  FILLER                     PIC X(2).
002710     03  CP-DIST                    PIC ZZZZ9.999.
002720     03  FILLER                     PIC X(2).
002730     03  CP-STATUS                  PIC X(12).
002740     03  FILLER                     PIC X(30).
002750*
002760 01  WF-CASC-TOTAL-LINE.
002770     03  CT-LABEL                   PIC X(30).
002780     03  CT-COUNT                   PIC ZZZ,ZZ9.
002790     03  FILLER                     PIC X(95).
002800*
002810 PROCEDURE DIVISION.
002820*================================
002830*
002840 AA000-MAIN SECTION.
002850*    overall run order - weather, then fires, then assets (scoring
002860*    and writing the scored-asset file as each one is read), then
002870*    the cascade pass, then totals
002880     PERFORM AA005-OPEN-FILES THRU AA005-EXIT.
002890     PERFORM AA010-READ-WEATHER THRU AA010-EXIT.
002900     PERFORM AA020-LOAD-FIRES THRU AA020-EXIT.
002910     PERFORM AA032-READ-ASSET THRU AA032-EXIT.
002920     PERFORM AA030-PROCESS-ASSETS THRU AA030-EXIT
002930         UNTIL WF-ASSETS-EOF.
002940     PERFORM AC000-CASCADE THRU AC000-EXIT.
002950     PERFORM AA090-WRITE-TOTALS THRU AA090-EXIT.
002960     PERFORM AA095-CLOSE-FILES THRU AA095-EXIT.
002970     STOP RUN.
002980 AA000-EXIT.
002990     EXIT SECTION.
003000*
003010 AA005-OPEN-FILES SECTION.
003020     OPEN INPUT WF-WEATHER-FILE WF-FIRES-FILE WF-ASSETS-FILE.
003030     OPEN OUTPUT WF-SCORED-FILE WF-CASC-RPT-FILE WF-CTL-RPT-FILE.
003040     IF WF-TEST-MODE-ON
003050         DISPLAY "WFRISK - UPSI-0 TEST MODE IS ON"
003060     END-IF.
003070     PERFORM AA008-WRITE-CTL-HEADER THRU AA008-EXIT.
003080 AA005-EXIT.
003090     EXIT SECTION.
003100*
003110 AA008-WRITE-CTL-HEADER SECTION.
003120     MOVE SPACES TO WF-CTL-PRINT-RECORD.
003130     MOVE "WILDFIRE INFRASTRUCTURE RISK - RISK SUMMARY REPORT"
003140         TO WF-CTL-PRINT-RECORD.
003150     WRITE WF-CTL-PRINT-RECORD AFTER ADVANCING C01.
003160     MOVE SPACES TO WF-CTL-PRINT-RECORD.
003170     WRITE WF-CTL-PRINT-RECORD AFTER ADVANCING 1.
003180 AA008-EXIT.
003190     EXIT SECTION.
003200*
003210 AA010-READ-WEATHER SECTION.
003220*    one prevailing-weather record for the whole run - the
003230*    defaults are WFWXSU's own (see AB050-COMPUTE-SUMMARY there),
003240*    applied here only when no weather record at all reaches this
003250*    run; the gate is AT END, never a zero test, because a calm
003260*    0 KMH wind or a true due-north 0.00 degree reading are
003270*    ordinary field values, not missing ones - treating them as
003280*    missing flipped the wind-alignment cosine for a due-north run
003290*    and corrupted every asset's score (see CHANGES, this date).
003300     MOVE "N" TO WA-WEATHER-MISSING-SW.
003310     READ WF-WEATHER-FILE
003320         AT END SET WA-WEATHER-IS-MISSING TO TRUE
003330     END-READ.
003340     IF WA-WEATHER-IS-MISSING
003350         MOVE 25.00  TO WA-TEMP-C
003360         MOVE 35.00  TO WA-HUMIDITY-PCT
003370         MOVE 15.00  TO WA-WIND-KMH
003380         MOVE 180.00 TO WA-WIND-DIR-DEG
003390     ELSE
003400         MOVE WX-TEMP-C       TO WA-TEMP-C
003410         MOVE WX-HUMIDITY-PCT TO WA-HUMIDITY-PCT
003420         MOVE WX-WIND-KMH     TO WA-WIND-KMH
003430         MOVE WX-WIND-DIR-DEG TO WA-WIND-DIR-DEG
003440     END-IF.
003450 AA010-EXIT.
003460     EXIT SECTION.
003470*
003480 AA020-LOAD-FIRES SECTION.
003490*    FIREPARSE - build the in-memory fire table, dropping any
003500*    detection with no fix at all
003510     MOVE ZERO TO WA-FIRES-READ WA-FIRES-ACCEPTED.
003520     PERFORM AB010-READ-FIRE THRU AB010-EXIT
003530         UNTIL WF-FIRES-EOF.
003540 AA020-EXIT.
003550     EXIT SECTION.
003560*
003570 AB010-READ-FIRE SECTION.
003580     READ WF-FIRES-FILE
003590         AT END SET WF-FIRES-EOF TO TRUE
003600     END-READ.
003610     IF NOT WF-FIRES-EOF
003620         ADD 1 TO WA-FIRES-READ
003630         PERFORM AB015-ACCEPT-FIRE THRU AB015-EXIT
003640     END-IF.
003650 AB010-EXIT.
003660     EXIT SECTION.
003670*
003680 AB015-ACCEPT-FIRE SECTION.
003690*    drop rows missing latitude or longitude; otherwise build the
003700*    table entry's id from the track value, else acq time, else
003710*    the generated fire_<n> sequence form, n = count already
003720*    accepted before this one
003730     IF FIRE-LAT-MISSING = "Y" OR FIRE-LON-MISSING = "Y"
003740         GO TO AB015-EXIT
003750     END-IF.
003760     ADD 1 TO WA-FIRES-ACCEPTED.
003770     MOVE FIRE-LAT TO FT-LAT(WA-FIRES-ACCEPTED).
003780     MOVE FIRE-LON TO FT-LON(WA-FIRES-ACCEPTED).
003790     MOVE SPACES TO FT-ID(WA-FIRES-ACCEPTED).
003800     IF FIRE-ID NOT = SPACES
003810         MOVE FIRE-ID TO FT-ID(WA-FIRES-ACCEPTED)
003820     ELSE
003830         IF FIRE-ACQ-TIME NOT = SPACES
003840             MOVE FIRE-ACQ-TIME TO FT-ID(WA-FIRES-ACCEPTED)
003850         ELSE
003860             COMPUTE WA-FIRE-SEQ = WA-FIRES-ACCEPTED - 1
003870             MOVE WA-FIRE-SEQ TO WA-SEQ-DISPLAY
003880             STRING "fire_" WA-SEQ-DISPLAY DELIMITED BY SIZE
003890                 INTO FT-ID(WA-FIRES-ACCEPTED)
003900         END-IF
003910     END-IF.
003920 AB015-EXIT.
003930     EXIT SECTION.
003940*
003950 AA030-PROCESS-ASSETS SECTION.
003960     ADD 1 TO WA-ASSETS-READ.
003970     MOVE "N" TO WA-ASSET-REJECTED-SW.
003980     PERFORM AB040-CLASSIFY-ASSET THRU AB040-EXIT.
003990     IF WA-ASSET-IS-REJECTED
004000         ADD 1 TO WA-ASSETS-REJECTED
004010     ELSE
004020         PERFORM AB060-SCORE-ASSET THRU AB060-EXIT
004030         PERFORM AA040-WRITE-SCORED THRU AA040-EXIT
004040         PERFORM AA045-WRITE-CTL-DETAIL THRU AA045-EXIT
004050         ADD 1 TO WA-ASSETS-SCORED
004060         PERFORM AA050-TABLE-ASSET THRU AA050-EXIT
004070     END-IF.
004080     PERFORM AA032-READ-ASSET THRU AA032-EXIT.
004090 AA030-EXIT.
004100     EXIT SECTION.
004110*
004120 AA032-READ-ASSET SECTION.
004130     READ WF-ASSETS-FILE
004140         AT END SET WF-ASSETS-EOF TO TRUE
004150     END-READ.
004160 AA032-EXIT.
004170     EXIT SECTION.
004180*
004190 AB040-CLASSIFY-ASSET SECTION.
004200*    ASSETCLASS - priority-ordered raw-tag tests, first match
004210*    wins; anything matching none of the five is rejected
004220     IF ASSET-TAG-POWER = "substation"
004230         MOVE "substation"     TO WA-ASSET-TYPE
004240         ADD 1 TO WA-SUBSTATION-COUNT
004250     ELSE
004260         IF ASSET-TAG-POWER = "line" OR ASSET-TAG-POWER = "minor_line"
004270             MOVE "power_line"     TO WA-ASSET-TYPE
004280             ADD 1 TO WA-POWERLINE-COUNT
004290         ELSE
004300             IF ASSET-TAG-AMENITY = "hospital"
004310                 MOVE "hospital"       TO WA-ASSET-TYPE
004320                 ADD 1 TO WA-HOSPITAL-COUNT
004330             ELSE
004340                 IF ASSET-TAG-MANMADE = "water_works" OR
004350                     ASSET-TAG-UTILITY = "water"
004360                     MOVE "water_facility" TO WA-ASSET-TYPE
004370                     ADD 1 TO WA-WATER-COUNT
004380                 ELSE
004390                     IF ASSET-TAG-HIGHWAY = "motorway" OR
004400                         ASSET-TAG-HIGHWAY = "trunk"   OR
004410                         ASSET-TAG-HIGHWAY = "primary" OR
004420                         ASSET-TAG-HIGHWAY = "secondary"
004430                         MOVE "major_road"    TO WA-ASSET-TYPE
004440                         ADD 1 TO WA-ROAD-COUNT
004450                     ELSE
004460                         MOVE "Y" TO WA-ASSET-REJECTED-SW
004470                     END-IF
004480                 END-IF
004490             END-IF
004500         END-IF
004510     END-IF.
004520     IF NOT WA-ASSET-IS-REJECTED
004530         IF ASSET-NAME = SPACES
004540             MOVE WA-ASSET-TYPE TO WA-DISPLAY-NAME
004550         ELSE
004560             MOVE ASSET-NAME TO WA-DISPLAY-NAME
004570         END-IF
004580     END-IF.
004590 AB040-EXIT.
004600     EXIT SECTION.
004610*
004620 AB060-SCORE-ASSET SECTION.
004630*    RISKCALC - nearest-fire distance, wind alignment, the
004640*    logistic score and its bucket for one accepted asset
004650     IF WA-FIRES-ACCEPTED = ZERO
004660         MOVE ZERO TO AB-RISK-RAW AB-MIN-DIST-KM AB-WIND-ALIGN
004670             AB-EFF-DIST
004680         SET SA-FEATURES-ARE-MISSING TO TRUE
004690     ELSE
004700         PERFORM AB065-FIND-NEAREST-FIRE THRU AB065-EXIT
004710         MOVE AB-NEAREST-BEARING TO WG-ALIGN-BRG
004720         MOVE WA-WIND-DIR-DEG TO WG-ALIGN-WIND-DIR
004730         PERFORM WG200-WIND-ALIGN THRU WG200-EXIT
004740         MOVE WG-ALIGN-RESULT TO AB-WIND-ALIGN
004750         IF AB-WIND-ALIGN > ZERO
004760             MOVE AB-WIND-ALIGN TO AB-WIND-ALIGN-POS
004770         ELSE
004780             MOVE ZERO TO AB-WIND-ALIGN-POS
004790         END-IF
004800         COMPUTE AB-EFF-DENOM =
004810             (WA-WIND-KMH * AB-WIND-ALIGN-POS) + 0.3
004820         IF AB-EFF-DENOM < 0.2
004830             MOVE 0.2 TO AB-EFF-DENOM
004840         END-IF
004850         COMPUTE AB-EFF-DIST ROUNDED =
004860             AB-MIN-DIST-KM / AB-EFF-DENOM
004870         COMPUTE AB-LINEAR ROUNDED = WC-BASE-BIAS +
004880             (WC-ALPHA-DIST * (5.0 - AB-MIN-DIST-KM)) +
004890             (WC-ALPHA-WIND * WA-WIND-KMH * AB-WIND-ALIGN) -
004900             (WC-ALPHA-HUMIDITY * WA-HUMIDITY-PCT)
004910         COMPUTE AB-EXP-ARG = AB-LINEAR * -1
004920         PERFORM AB062-EXP-SERIES THRU AB062-EXIT
004930         COMPUTE AB-RISK-RAW ROUNDED = 1 / (1 + AB-EXP-RESULT)
004940         SET SA-FEATURES-ARE-PRESENT TO TRUE
004950     END-IF.
004960     COMPUTE SA-RISK-SCORE ROUNDED = AB-RISK-RAW.
004970     COMPUTE SA-MIN-DIST-KM ROUNDED = AB-MIN-DIST-KM.
004980     COMPUTE SA-WIND-ALIGN ROUNDED = AB-WIND-ALIGN.
004990     COMPUTE SA-EFF-DIST ROUNDED = AB-EFF-DIST.
005000     COMPUTE SA-WIND-KMH ROUNDED = WA-WIND-KMH.
005010     COMPUTE SA-HUMIDITY-PCT ROUNDED = WA-HUMIDITY-PCT.
005020     MOVE ASSET-ID TO SA-ASSET-ID.
005030     MOVE WA-ASSET-TYPE TO SA-ASSET-TYPE.
005040     MOVE WA-DISPLAY-NAME TO SA-NAME.
005050     PERFORM AB070-SET-BUCKET THRU AB070-EXIT.
005060 AB060-EXIT.
005070     EXIT SECTION.
005080*
005090 AB062-EXP-SERIES SECTION.
005100*    e ** AB-EXP-ARG into AB-EXP-RESULT, for the sigmoid's
005110*    denominator - clamped to +/- 40 (the sigmoid has long since
005120*    saturated by then), the argument divided by 128 and run
005130*    through a 6-term Taylor series, then the partial result is
005140*    squared seven times (2**7 = 128) back up, clamping each
005150*    square so a wild input cannot blow the COMP-3 field
005160     IF AB-EXP-ARG > 40
005170         MOVE 40 TO AB-EXP-ARG
005180     END-IF.
005190     IF AB-EXP-ARG < -40
005200         MOVE -40 TO AB-EXP-ARG
005210     END-IF.
005220     COMPUTE AB-EXP-REDUCE = AB-EXP-ARG / 128.
005230     MOVE 1 TO AB-EXP-TERM.
005240     MOVE 1 TO AB-EXP-SUM.
005250     PERFORM AB063-EXP-TERM THRU AB063-EXIT
005260         VARYING AB-EXP-SERIES-IX FROM 1 BY 1
005270         UNTIL AB-EXP-SERIES-IX > 6.
005280     MOVE AB-EXP-SUM TO AB-EXP-RESULT.
005290     PERFORM AB064-EXP-SQUARE THRU AB064-EXIT
005300         VARYING AB-EXP-SQ-IX FROM 1 BY 1
005310         UNTIL AB-EXP-SQ-IX > 7.
005320 AB062-EXIT.
005330     EXIT SECTION.
005340*
005350 AB063-EXP-TERM SECTION.
005360*    next term = previous term * reduced-argument / k
005370     COMPUTE AB-EXP-TERM ROUNDED =
005380         AB-EXP-TERM * AB-EXP-REDUCE / AB-EXP-SERIES-IX.
005390     ADD AB-EXP-TERM TO AB-EXP-SUM.
005400 AB063-EXIT.
005410     EXIT SECTION.
005420*
005430 AB064-EXP-SQUARE SECTION.
005440     COMPUTE AB-EXP-RESULT ROUNDED = AB-EXP-RESULT * AB-EXP-RESULT.
005450     IF AB-EXP-RESULT > 999999999
005460         MOVE 999999999 TO AB-EXP-RESULT
005470     END-IF.
005480 AB064-EXIT.
005490     EXIT SECTION.
005500*
005510 AB065-FIND-NEAREST-FIRE SECTION.
005520*    linear scan of the fire table, strict less-than so the
005530*    first exact tie wins, then the bearing of that one fire
005540*    back to the asset is computed once for the winner
005550     MOVE 999999 TO WG-NEAREST-DIST.
005560     MOVE ZERO TO WG-NEAREST-IX.
005570     PERFORM AB066-NEAREST-STEP THRU AB066-EXIT
005580         VARYING WG-CURRENT-IX FROM 1 BY 1
005590         UNTIL WG-CURRENT-IX > WA-FIRES-ACCEPTED.
005600     MOVE WG-NEAREST-DIST TO AB-MIN-DIST-KM.
005610     MOVE FT-LAT(WG-NEAREST-IX) TO WG-LAT1.
005620     MOVE FT-LON(WG-NEAREST-IX) TO WG-LON1.
005630     MOVE ASSET-LAT TO WG-LAT2.
005640     MOVE ASSET-LON TO WG-LON2.
005650     PERFORM WG150-BEARING-DEG THRU WG150-EXIT.
005660     MOVE WG-BEARING-RESULT TO AB-NEAREST-BEARING.
005670 AB065-EXIT.
005680     EXIT SECTION.
005690*
005700 AB066-NEAREST-STEP SECTION.
005710     MOVE ASSET-LAT TO WG-LAT1.
005720     MOVE ASSET-LON TO WG-LON1.
005730     MOVE FT-LAT(WG-CURRENT-IX) TO WG-LAT2.
005740     MOVE FT-LON(WG-CURRENT-IX) TO WG-LON2.
005750     PERFORM WG100-HAVERSINE-KM THRU WG100-EXIT.
005760     IF WG-HAVERSINE-RESULT < WG-NEAREST-DIST
005770         MOVE WG-HAVERSINE-RESULT TO WG-NEAREST-DIST
005780         MOVE WG-CURRENT-IX TO WG-NEAREST-IX
005790     END-IF.
005800 AB066-EXIT.
005810     EXIT SECTION.
005820*
005830 AB070-SET-BUCKET SECTION.
005840*    bucketing uses the unrounded score, per underwriting's rule
005850     IF AB-RISK-RAW NOT < WC-RISK-HIGH-CUT
005860         MOVE "HIGH  " TO SA-RISK-BUCKET
005870         ADD 1 TO WA-HIGH-COUNT
005880     ELSE
005890         IF AB-RISK-RAW NOT < WC-RISK-MED-CUT
005900             MOVE "MEDIUM" TO SA-RISK-BUCKET
005910             ADD 1 TO WA-MEDIUM-COUNT
005920         ELSE
005930             MOVE "LOW   " TO SA-RISK-BUCKET
005940             ADD 1 TO WA-LOW-COUNT
005950         END-IF
005960     END-IF.
005970 AB070-EXIT.
005980     EXIT SECTION.
005990*
006000 AA040-WRITE-SCORED SECTION.
006010     WRITE WF-SCORED-ASSET.
006020 AA040-EXIT.
006030     EXIT SECTION.
006040*
006050 AA045-WRITE-CTL-DETAIL SECTION.
006060     MOVE SPACES TO WF-CTL-PRINT-LINE.
006070     MOVE SA-ASSET-ID TO PL-ASSET-ID.
006080     MOVE SA-ASSET-TYPE TO PL-TYPE.
006090     MOVE SA-NAME TO PL-NAME.
006100     MOVE SA-RISK-SCORE TO PL-SCORE.
006110     MOVE SA-RISK-BUCKET TO PL-BUCKET.
006120     MOVE SA-MIN-DIST-KM TO PL-DIST.
006130     MOVE SA-WIND-ALIGN TO PL-ALIGN.
006140     MOVE SA-WIND-KMH TO PL-WIND.
006150     MOVE SA-HUMIDITY-PCT TO PL-HUMID.
006160     WRITE WF-CTL-PRINT-RECORD FROM WF-CTL-PRINT-LINE
006170         AFTER ADVANCING 1.
006180 AA045-EXIT.
006190     EXIT SECTION.
006200*
006210 AA050-TABLE-ASSET SECTION.
006220*    remember this asset's geography and score for the cascade
006230*    pass - the SCORED-ASSET record alone has no lat/lon
006240     MOVE SA-ASSET-ID TO AT-ASSET-ID(WA-ASSETS-SCORED).
006250     MOVE SA-ASSET-TYPE TO AT-ASSET-TYPE(WA-ASSETS-SCORED).
006260     MOVE SA-NAME TO AT-NAME(WA-ASSETS-SCORED).
006270     MOVE ASSET-LAT TO AT-LAT(WA-ASSETS-SCORED).
006280     MOVE ASSET-LON TO AT-LON(WA-ASSETS-SCORED).
006290     MOVE SA-RISK-SCORE TO AT-RISK-SCORE(WA-ASSETS-SCORED).
006300     MOVE SA-MIN-DIST-KM TO AT-MIN-DIST-KM(WA-ASSETS-SCORED).
006310     MOVE SA-FEATURE-MISSING TO AT-FEATURE-MISSING(WA-ASSETS-SCORED).
006320 AA050-EXIT.
006330     EXIT SECTION.
006340*
006350 AC000-CASCADE SECTION.
006360*    CASCADE - substation outage cards, then the compromised-road
006370*    scan, both walking the asset table in input order
006380     MOVE ZERO TO WA-CASCADE-CARDS WA-COMPROMISED-ROADS.
006390     PERFORM AC005-SUB-SCAN THRU AC005-EXIT
006400         VARYING AC-SUB-IX FROM 1 BY 1
006410         UNTIL AC-SUB-IX > WA-ASSETS-SCORED.
006420     MOVE ZERO TO AC-SUB-IX.
006430     PERFORM AC050-ROAD-SCAN THRU AC050-EXIT
006440         VARYING AC-SUB-IX FROM 1 BY 1
006450         UNTIL AC-SUB-IX > WA-ASSETS-SCORED.
006460     PERFORM AC090-WRITE-CASC-TOTALS THRU AC090-EXIT.
006470 AC000-EXIT.
006480     EXIT SECTION.
006490*
006500 AC005-SUB-SCAN SECTION.
006510*    skip when risk < 0.7 - a missing score counts as 0.0, which
006520*    AB060 already leaves in AT-RISK-SCORE for the no-fire case
006530     IF AT-ASSET-TYPE(AC-SUB-IX) = "substation"
006540         AND AT-RISK-SCORE(AC-SUB-IX) NOT < WC-SUBSTATION-THRESHOLD
006550         PERFORM AC010-SUBSTATION-CARD THRU AC010-EXIT
006560     END-IF.
006570 AC005-EXIT.
006580     EXIT SECTION.
006590*
006600 AC010-SUBSTATION-CARD SECTION.
006610*    one outage card - every hospital/water facility within
006620*    OUTAGE-RADIUS-KM of this triggered substation
006630     MOVE SPACES TO WF-CASCADE-CARD.
006640     MOVE AT-ASSET-ID(AC-SUB-IX) TO CC-TRIGGER-ID.
006650     IF AT-NAME(AC-SUB-IX) = SPACES
006660         MOVE "substation" TO CC-TRIGGER-NAME
006670     ELSE
006680         MOVE AT-NAME(AC-SUB-IX) TO CC-TRIGGER-NAME
006690     END-IF.
006700     MOVE AT-RISK-SCORE(AC-SUB-IX) TO CC-TRIGGER-RISK.
006710     MOVE ZERO TO CC-HOSP-COUNT CC-WATER-COUNT CC-IMPACT-COUNT.
006720     MOVE "N" TO AC-OVERFLOW-SW.
006730     PERFORM AC020-IMPACT-SCAN THRU AC020-EXIT
006740         VARYING AC-CAND-IX FROM 1 BY 1
006750         UNTIL AC-CAND-IX > WA-ASSETS-SCORED.
006760     ADD 1 TO WA-CASCADE-CARDS.
006770     PERFORM AC030-WRITE-CARD THRU AC030-EXIT.
006780 AC010-EXIT.
006790     EXIT SECTION.
006800*
006810 AC020-IMPACT-SCAN SECTION.
006820     IF AT-ASSET-TYPE(AC-CAND-IX) = "hospital" OR
006830         AT-ASSET-TYPE(AC-CAND-IX) = "water_facility"
006840         MOVE AT-LAT(AC-SUB-IX) TO WG-LAT1
006850         MOVE AT-LON(AC-SUB-IX) TO WG-LON1
006860         MOVE AT-LAT(AC-CAND-IX) TO WG-LAT2
006870         MOVE AT-LON(AC-CAND-IX) TO WG-LON2
006880         PERFORM WG100-HAVERSINE-KM THRU WG100-EXIT
006890         IF WG-HAVERSINE-RESULT NOT > WC-OUTAGE-RADIUS-KM
006900             PERFORM AC025-ADD-IMPACT THRU AC025-EXIT
006910         END-IF
006920     END-IF.
006930 AC020-EXIT.
006940     EXIT SECTION.
006950*
006960 AC025-ADD-IMPACT SECTION.
006970*    append one impacted asset to the card's table - a candidate
006980*    beyond CC-IMPACT-MAX is counted, not lost silently (see the
006990*    WSWFCSC change log for why)
007000     IF CC-IMPACT-COUNT NOT < 40
007010         MOVE "Y" TO AC-OVERFLOW-SW
007020         GO TO AC025-EXIT
007030     END-IF.
007040     ADD 1 TO CC-IMPACT-COUNT.
007050     SET CC-IMPACT-IX TO CC-IMPACT-COUNT.
007060     IF AT-ASSET-TYPE(AC-CAND-IX) = "hospital"
007070         MOVE "H" TO CC-IMPACT-TYPE(CC-IMPACT-IX)
007080         ADD 1 TO CC-HOSP-COUNT
007090     ELSE
007100         MOVE "W" TO CC-IMPACT-TYPE(CC-IMPACT-IX)
007110         ADD 1 TO CC-WATER-COUNT
007120     END-IF.
007130     MOVE AT-ASSET-ID(AC-CAND-IX) TO CC-IMPACT-ID(CC-IMPACT-IX).
007140     MOVE AT-NAME(AC-CAND-IX) TO CC-IMPACT-NAME(CC-IMPACT-IX).
007150     COMPUTE CC-IMPACT-DIST-KM(CC-IMPACT-IX) ROUNDED =
007160         WG-HAVERSINE-RESULT.
007170 AC025-EXIT.
007180     EXIT SECTION.
007190*
007200 AC030-WRITE-CARD SECTION.
007210     MOVE SPACES TO WF-CASC-PRINT-LINE.
007220     MOVE "SUBSTATION" TO CP-LABEL.
007230     MOVE CC-TRIGGER-ID TO CP-ID.
007240     MOVE CC-TRIGGER-NAME TO CP-NAME.
007250     MOVE CC-TRIGGER-RISK TO CP-RISK.
007260     WRITE WF-CASC-PRINT-RECORD FROM WF-CASC-PRINT-LINE
007270         AFTER ADVANCING 1.
007280     PERFORM AC035-WRITE-IMPACTS THRU AC035-EXIT
007290         VARYING CC-IMPACT-IX FROM 1 BY 1
007300         UNTIL CC-IMPACT-IX > CC-IMPACT-COUNT.
007310     IF AC-IMPACT-OVERFLOW
007320         MOVE SPACES TO WF-CASC-PRINT-LINE
007330         MOVE "  **OVFL**" TO CP-LABEL
007340         MOVE "OVER 40 IMPACTS - SOME NOT LISTED, SEE WSWFCSC"
007350             TO CP-NAME
007360         WRITE WF-CASC-PRINT-RECORD FROM WF-CASC-PRINT-LINE
007370             AFTER ADVANCING 1
007380     END-IF.
007390 AC030-EXIT.
007400     EXIT SECTION.
007410*
007420 AC035-WRITE-IMPACTS SECTION.
007430     MOVE SPACES TO WF-CASC-PRINT-LINE.
007440     IF CC-IMPACT-IS-HOSPITAL(CC-IMPACT-IX)
007450         MOVE "  HOSPITAL" TO CP-LABEL
007460     ELSE
007470         MOVE "  WATER"    TO CP-LABEL
007480     END-IF.
007490     MOVE CC-IMPACT-ID(CC-IMPACT-IX) TO CP-ID.
007500     MOVE CC-IMPACT-NAME(CC-IMPACT-IX) TO CP-NAME.
007510     MOVE CC-IMPACT-DIST-KM(CC-IMPACT-IX) TO CP-DIST.
007520     WRITE WF-CASC-PRINT-RECORD FROM WF-CASC-PRINT-LINE
007530         AFTER ADVANCING 1.
007540 AC035-EXIT.
007550     EXIT SECTION.
007560*
007570 AC050-ROAD-SCAN SECTION.
007580*    a major road is compromised when its own nearest-fire
007590*    distance (already computed for it during RISKCALC scoring)
007600*    is within ROAD-FIRE-RADIUS-KM - no new geo work needed here
007610     IF AT-ASSET-TYPE(AC-SUB-IX) = "major_road"
007620         AND AT-FEATURE-MISSING(AC-SUB-IX) = "N"
007630         AND AT-MIN-DIST-KM(AC-SUB-IX) NOT > WC-ROAD-FIRE-RADIUS-KM
007640         PERFORM AC055-WRITE-ROAD THRU AC055-EXIT
007650     END-IF.
007660 AC050-EXIT.
007670     EXIT SECTION.
007680*
007690 AC055-WRITE-ROAD SECTION.
007700     MOVE SPACES TO WF-ROAD-COMPROMISE.
007710     MOVE AT-ASSET-ID(AC-SUB-IX) TO RC-ASSET-ID.
007720     IF AT-NAME(AC-SUB-IX) = SPACES
007730         MOVE "road" TO RC-NAME
007740     ELSE
007750         MOVE AT-NAME(AC-SUB-IX) TO RC-NAME
007760     END-IF.
007770     MOVE AT-MIN-DIST-KM(AC-SUB-IX) TO RC-DIST-KM.
007780     MOVE "compromised " TO RC-STATUS.
007790     MOVE SPACES TO WF-CASC-PRINT-LINE.
007800     MOVE "ROAD" TO CP-LABEL.
007810     MOVE RC-ASSET-ID TO CP-ID.
007820     MOVE RC-NAME TO CP-NAME.
007830     MOVE RC-DIST-KM TO CP-DIST.
007840     MOVE RC-STATUS TO CP-STATUS.
007850     WRITE WF-CASC-PRINT-RECORD FROM WF-CASC-PRINT-LINE
007860         AFTER ADVANCING 1.
007870     ADD 1 TO WA-COMPROMISED-ROADS.
007880 AC055-EXIT.
007890     EXIT SECTION.
007900*
007910 AC090-WRITE-CASC-TOTALS SECTION.
007920     MOVE SPACES TO WF-CASC-PRINT-LINE.
007930     MOVE "TOTALS" TO CP-LABEL.
007940     WRITE WF-CASC-PRINT-RECORD FROM WF-CASC-PRINT-LINE
007950         AFTER ADVANCING 1.
007960     MOVE SPACES TO WF-CASC-TOTAL-LINE.
007970     MOVE "CASCADE CARDS EMITTED" TO CT-LABEL.
007980     MOVE WA-CASCADE-CARDS TO CT-COUNT.
007990     WRITE WF-CASC-PRINT-RECORD FROM WF-CASC-TOTAL-LINE
008000         AFTER ADVANCING 1.
008010     MOVE SPACES TO WF-CASC-TOTAL-LINE.
008020     MOVE "ROADS COMPROMISED" TO CT-LABEL.
008030     MOVE WA-COMPROMISED-ROADS TO CT-COUNT.
008040     WRITE WF-CASC-PRINT-RECORD FROM WF-CASC-TOTAL-LINE
008050         AFTER ADVANCING 1.
008060 AC090-EXIT.
008070     EXIT SECTION.
008080*
008090 AA090-WRITE-TOTALS SECTION.
008100*    control totals for the risk summary report
008110     MOVE "FIRES READ" TO TL-LABEL.
008120     MOVE WA-FIRES-READ TO TL-COUNT.
008130     PERFORM AA092-WRITE-TOTAL-LINE THRU AA092-EXIT.
008140     MOVE "FIRES ACCEPTED" TO TL-LABEL.
008150     MOVE WA-FIRES-ACCEPTED TO TL-COUNT.
008160     PERFORM AA092-WRITE-TOTAL-LINE THRU AA092-EXIT.
008170     MOVE "ASSETS READ" TO TL-LABEL.
008180     MOVE WA-ASSETS-READ TO TL-COUNT.
008190     PERFORM AA092-WRITE-TOTAL-LINE THRU AA092-EXIT.
008200     MOVE "ASSETS REJECTED" TO TL-LABEL.
008210     MOVE WA-ASSETS-REJECTED TO TL-COUNT.
008220     PERFORM AA092-WRITE-TOTAL-LINE THRU AA092-EXIT.
008230     MOVE "ASSETS SCORED" TO TL-LABEL.
008240     MOVE WA-ASSETS-SCORED TO TL-COUNT.
008250     PERFORM AA092-WRITE-TOTAL-LINE THRU AA092-EXIT.
008260     MOVE "HIGH RISK COUNT" TO TL-LABEL.
008270     MOVE WA-HIGH-COUNT TO TL-COUNT.
008280     PERFORM AA092-WRITE-TOTAL-LINE THRU AA092-EXIT.
008290     MOVE "MEDIUM RISK COUNT" TO TL-LABEL.
008300     MOVE WA-MEDIUM-COUNT TO TL-COUNT.
008310     PERFORM AA092-WRITE-TOTAL-LINE THRU AA092-EXIT.
008320     MOVE "LOW RISK COUNT" TO TL-LABEL.
008330     MOVE WA-LOW-COUNT TO TL-COUNT.
008340     PERFORM AA092-WRITE-TOTAL-LINE THRU AA092-EXIT.
008350     MOVE "SUBSTATION COUNT" TO TL-LABEL.
008360     MOVE WA-SUBSTATION-COUNT TO TL-COUNT.
008370     PERFORM AA092-WRITE-TOTAL-LINE THRU AA092-EXIT.
008380     MOVE "POWER LINE COUNT" TO TL-LABEL.
008390     MOVE WA-POWERLINE-COUNT TO TL-COUNT.
008400     PERFORM AA092-WRITE-TOTAL-LINE THRU AA092-EXIT.
008410     MOVE "HOSPITAL COUNT" TO TL-LABEL.
008420     MOVE WA-HOSPITAL-COUNT TO TL-COUNT.
008430     PERFORM AA092-WRITE-TOTAL-LINE THRU AA092-EXIT.
008440     MOVE "WATER FACILITY COUNT" TO TL-LABEL.
008450     MOVE WA-WATER-COUNT TO TL-COUNT.
008460     PERFORM AA092-WRITE-TOTAL-LINE THRU AA092-EXIT.
008470     MOVE "MAJOR ROAD COUNT" TO TL-LABEL.
008480     MOVE WA-ROAD-COUNT TO TL-COUNT.
008490     PERFORM AA092-WRITE-TOTAL-LINE THRU AA092-EXIT.
008500 AA090-EXIT.
008510     EXIT SECTION.
008520*
008530 AA092-WRITE-TOTAL-LINE SECTION.
008540     WRITE WF-CTL-PRINT-RECORD FROM WF-CTL-TOTAL-LINE
008550         AFTER ADVANCING 1.
008560     MOVE SPACES TO WF-CTL-TOTAL-LINE.
008570 AA092-EXIT.
008580     EXIT SECTION.
008590*
008600 AA095-CLOSE-FILES SECTION.
008610     CLOSE WF-WEATHER-FILE WF-FIRES-FILE WF-ASSETS-FILE
008620         WF-SCORED-FILE WF-CASC-RPT-FILE WF-CTL-RPT-FILE.
008630 AA095-EXIT.
008640     EXIT SECTION.
008650*
008660     COPY WSWFGEO.
