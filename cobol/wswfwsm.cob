000010*****************************************************************
000020*                                                                *
000030*   RECORD DEFINITION FOR WEATHER SUMMARY FILE                  *
000040*        (WF-WEATHER-FILE, read by WFRISK)                      *
000050*        also written by WFWXSU as WF-WEATHER-OUT-FILE          *
000060*                                                                *
000070*****************************************************************
000080*  Record size 45 bytes.  One record only per run - the
000090*  prevailing weather used to score every asset this run.
000100*
000110*  Defaults applied when a source value was absent, set by
000120*  WFWXSU's AB050-COMPUTE-SUMMARY paragraph (see also WFRISK's
000130*  AA010-READ-WEATHER, which re-applies the same defaults if the
000140*  incoming record was itself built by hand for a test run):
000150*      temperature 25.00, humidity 35.00,
000160*      wind speed  15.00, wind direction 180.00.
000170*
000180* 09/11/94 vbc  - Created for the single-region pilot.
000190* 06/05/99 vbc  - Y2K - WX-SOURCE widened, no date fields carried.
000200* 12/01/03 gpk  - Added WX-WIND-DIR-COMPASS redefine so operators
000210*                 checking the run header don't have to do degree
000220*                 to compass-point arithmetic in their heads.
000230*
000240 01  WF-WEATHER-SUMMARY.
000250     03  WX-TEMP-C               PIC S9(3)V9(2).
000260     03  WX-HUMIDITY-PCT         PIC S9(3)V9(2).
000270     03  WX-WIND-KMH             PIC S9(3)V9(2).
000280     03  WX-WIND-DIR-DEG         PIC S9(3)V9(2).
000290     03  WX-WIND-DIR-DEG-R REDEFINES WX-WIND-DIR-DEG.
000300         05  WX-WIND-DIR-WHOLE      PIC S9(3).
000310         05  WX-WIND-DIR-FRACT      PIC 9(2).
000320     03  WX-SOURCE               PIC X(20).
000330     03  FILLER                  PIC X(5).
000340*
