000010*****************************************************************
000020*                                                                *
000030*   WORKING STORAGE - WILDFIRE RISK SCORING CONSTANTS            *
000040*        (COPY into WORKING-STORAGE SECTION of WFRISK)           *
000050*                                                                *
000060*****************************************************************
000070*  The logistic-risk coefficients and the cascade distance
000080*  thresholds the underwriting section gave us for this run.
000090*  WC-BASE-BIAS is negative, which is why it is not declared
000100*  COMP-3 UNSIGNED like the rest of the money fields in this
000110*  shop's copybooks - a signed field earns its sign here.
000120*
000130* 03/05/09 vbc  - Created for the wildfire exposure contract,
000140*                 values as handed down by underwriting memo
000150*                 WF-09-014.
000160* 14/02/11 vbc  - WC-RISK-HIGH-CUT / WC-RISK-MED-CUT split out
000170*                 of AB070 into named constants after the
000180*                 bucket cut-offs changed for the third time
000190*                 in a year.
000200*
000210 01  WC-RISK-COEFFICIENTS.
000220     03  WC-ALPHA-DIST            PIC S9V9(4)  COMP-3 VALUE 1.1000.
000230     03  WC-ALPHA-WIND            PIC S9V9(4)  COMP-3 VALUE 0.0800.
000240     03  WC-ALPHA-HUMIDITY        PIC S9V9(4)  COMP-3 VALUE 0.0300.
000250     03  WC-BASE-BIAS             PIC S9V9(4)  COMP-3 VALUE -1.2000.
000260*
000270 01  WC-RISK-BUCKET-CUTS.
000280     03  WC-RISK-HIGH-CUT         PIC S9V9(4)  COMP-3 VALUE 0.7500.
000290     03  WC-RISK-MED-CUT          PIC S9V9(4)  COMP-3 VALUE 0.4000.
000300*
000310 01  WC-CASCADE-THRESHOLDS.
000320     03  WC-SUBSTATION-THRESHOLD  PIC S9V9(4)  COMP-3 VALUE 0.7000.
000330     03  WC-OUTAGE-RADIUS-KM      PIC S9(5)V9(3) COMP-3 VALUE 8.000.
000340     03  WC-ROAD-FIRE-RADIUS-KM   PIC S9(5)V9(3) COMP-3 VALUE 2.000.
000350*
000360 01  WC-MATH-CONSTANTS.
000370*    base of the natural logarithm, for the logistic sigmoid -
000380*    WFRISK has no FUNCTION EXP so AB060 grows e**(-x) itself
000390*    the same way WSWFGEO grows SIN and COS, by series
000400     03  WC-E-CONSTANT            PIC S9V9(9)  COMP-3 VALUE 2.718281828.
000410*
