000010*****************************************************************
000020*                                                                *
000030*   RAW WEATHER VALUE SUMMARISATION BATCH                       *
000040*                                                                *
000050*****************************************************************
000060*
000070 IDENTIFICATION DIVISION.
000080*================================
000090*
000100 PROGRAM-ID.              WFWXSU.
000110 AUTHOR.                  VINCENT B COEN.
000120 INSTALLATION.             APPLEWOOD COMPUTERS - WEATHER DATA SECTION.
000130 DATE-WRITTEN.             09/11/94.
000140 DATE-COMPILED.
000150 SECURITY.                COPYRIGHT (C) 1994 & LATER, VINCENT BRYAN COEN.
000160*                        DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
000170*                        LICENSE.  SEE THE FILE COPYING FOR DETAILS.
000180*
000190*    REMARKS.          Reduces a series of raw hourly/daily weather
000200*                      values - temperature, humidity, wind speed,
000210*                      wind direction - to the single WF-WEATHER-
000220*                      SUMMARY record WFRISK reads for a run.  Means
000230*                      are arithmetic except wind direction, which
000240*                      is a circular (vector) mean.
000250*
000260*    VERSION.          SEE WA-PROG-NAME IN WORKING-STORAGE.
000270*
000280*    CALLED MODULES.   NONE.
000290*
000300*    FUNCTIONS USED.   NONE - THIS SHOP'S COMPILER PREDATES INTRINSIC
000310*                      FUNCTIONS.  SIN/COS/ATAN2 ARE TAKEN FROM
000320*                      WSWFGEO, THE SAME SERIES ROUTINES WFRISK USES
000330*                      FOR ITS OWN BEARING WORK.
000340*
000350*    FILES USED.
000360*                      WF-WXVAL-FILE.      RAW WEATHER VALUE SERIES.
000370*                      WF-WEATHER-OUT-FILE. ONE SUMMARY RECORD OUT.
000380*
000390*    ERROR MESSAGES USED.
000400*                      NONE DEFINED - AN EMPTY SERIES IS NOT AN ERROR,
000410*                      IT JUST DRAWS THE DEFAULT SUMMARY (SEE
000420*                      AB050-COMPUTE-SUMMARY).
000430*
000440* CHANGES:
000450* 09/11/94 vbc  - 1.0.00 Created for the single-region pilot, as a
000460*                 sister run to the old VACPRINT report-batch
000470*                 skeleton, repurposed for weather-value reduction;
000480*                 first writer of WF-WEATHER-SUMMARY (see WSWFWSM).
000490* 06/05/99 jsw  -     10 Y2K REVIEW - no date fields are carried on
000500*                 either file used by this run.  Signed off for the
000510*                 2000 processing year.
000520* 30/04/08 vbc  -     20 WF-WX-VALUE widened for the gridded-forecast
000530*                 reduction job - WV-TEMP-K added so a mixed Kelvin/
000540*                 Celsius feed can be summarised without a separate
000550*                 conversion pass (see AB050-COMPUTE-SUMMARY's
000560*                 Kelvin heuristic).
000570* 19/01/09 vbc  -     30 Circular mean substituted for the straight
000580*                 arithmetic mean previously used on wind direction -
000590*                 averaging 350 and 10 degrees the old way gave 180,
000600*                 due south, which is nonsense for a wind from due
000610*                 north either side of the mean.
000620* 06/08/26 khp  -     40 COPY WSWFGEO added to the PROCEDURE DIVISION -
000630*                 AB020-ACCUM-VALUE and AB058-MEAN-WIND-DIR have been
000640*                 PERFORMing WG090/WG400/WG410/WG450/WG095 all along
000650*                 but the copybook itself was never brought in, so
000660*                 every run was resolving those to nothing.
000670*
000680 ENVIRONMENT DIVISION.
000690*================================
000700*
000710 CONFIGURATION SECTION.
000720 SPECIAL-NAMES.
000730     C01 IS TOP-OF-FORM
000740     CLASS WF-ALPHA-TAG IS "A" THRU "Z"
000750     UPSI-0 ON STATUS IS WB-TEST-MODE-ON
000760         OFF STATUS IS WB-TEST-MODE-OFF.
000770*
000780 INPUT-OUTPUT SECTION.
000790 FILE-CONTROL.
000800     SELECT WF-WXVAL-FILE       ASSIGN TO "WFWXVAL"
000810         ORGANIZATION LINE SEQUENTIAL
000820         STATUS WB-WXVAL-STATUS.
000830     SELECT WF-WEATHER-OUT-FILE ASSIGN TO "WFWEASUM"
000840         ORGANIZATION LINE SEQUENTIAL
000850         STATUS WB-WXOUT-STATUS.
000860*
000870 DATA DIVISION.
000880*================================
000890*
000900 FILE SECTION.
000910*
000920 FD  WF-WXVAL-FILE.
000930     COPY WSWFWXV.
000940*
000950 FD  WF-WEATHER-OUT-FILE.
000960     COPY WSWFWSM.
000970*
000980 WORKING-STORAGE SECTION.
000990*-----------------------
001000 77  WA-PROG-NAME                 PIC X(20) VALUE "WFWXSU (1.0.00)".
001010*
001020 01  WF-FILE-STATUS.
001030     03  WB-WXVAL-STATUS            PIC XX VALUE ZERO.
001040     03  WB-WXOUT-STATUS            PIC XX VALUE ZERO.
001050     03  FILLER                     PIC X(2).
001060*
001070 01  WF-SWITCHES.
001080     03  WB-WXVAL-EOF-SW            PIC X(1) VALUE "N".
001090         88  WB-WXVAL-EOF                  VALUE "Y".
001100     03  FILLER                     PIC X(3).
001110*
001120 01  WF-RUN-COUNTERS.
001130     03  WB-VALUES-READ              PIC 9(7) COMP.
001140     03  FILLER                     PIC X(2).
001150*
001160 01  WB-KELVIN-WORK.
001170     03  WB-KELVIN-FLOOR             PIC S9(3)V9(2) COMP-3 VALUE 150.00.
001180     03  WB-KELVIN-FLOOR-R REDEFINES WB-KELVIN-FLOOR
001190             PIC S9(5) COMP-3.
001200     03  WB-KELVIN-OFFSET            PIC S9(3)V9(2) COMP-3 VALUE 273.15.
001210     03  WB-KELVIN-OFFSET-R REDEFINES WB-KELVIN-OFFSET
001220             PIC S9(5) COMP-3.
001230*
001240 01  WB-DEFAULT-WORK.
001250     03  WB-DEFAULT-TEMP-K           PIC S9(3)V9(2) COMP-3 VALUE 298.15.
001260     03  WB-DEFAULT-HUMIDITY         PIC S9(3)V9(2) COMP-3 VALUE 35.00.
001270     03  WB-DEFAULT-WIND-MS          PIC S9(3)V9(3) COMP-3 VALUE 4.200.
001280     03  WB-DEFAULT-WIND-DIR         PIC S9(3)V9(2) COMP-3 VALUE 180.00.
001290     03  WB-DEGENERATE-VECTOR-LIMIT  PIC S9V9(9)    COMP-3
001300             VALUE 0.000000001.
001310     03  FILLER                     PIC X(4).
001320*
001330 01  WB-ACCUM-WORK.
001340     03  WB-TEMP-SUM                 PIC S9(7)V9(3) COMP-3.
001350     03  WB-TEMP-CNT                 PIC S9(3)      COMP-3.
001360     03  WB-HUMIDITY-SUM             PIC S9(7)V9(3) COMP-3.
001370     03  WB-HUMIDITY-CNT             PIC S9(3)      COMP-3.
001380     03  WB-WIND-MS-SUM              PIC S9(7)V9(4) COMP-3.
001390     03  WB-WIND-MS-CNT              PIC S9(3)      COMP-3.
001400     03  WB-SIN-SUM                  PIC S9(3)V9(9) COMP-3.
001410     03  WB-COS-SUM                  PIC S9(3)V9(9) COMP-3.
001420     03  FILLER                     PIC X(2).
001430*
001440 01  WB-SUMMARY-WORK.
001450     03  WB-MEAN-TEMP-K              PIC S9(4)V9(2) COMP-3.
001460     03  WB-MEAN-WIND-MS             PIC S9(3)V9(4) COMP-3.
001470     03  WB-ABS-SIN-SUM              PIC S9(3)V9(9) COMP-3.
001480     03  WB-ABS-COS-SUM              PIC S9(3)V9(9) COMP-3.
001490     03  FILLER                     PIC X(2).
001500*
001510 COPY WSWFGWS.
001520*
001530 PROCEDURE DIVISION.
001540*================================
001550*
001560 AA000-MAIN SECTION.
001570     PERFORM AA005-OPEN-FILES THRU AA005-EXIT.
001580     PERFORM AB010-READ-VALUE THRU AB010-EXIT.
001590     PERFORM AB020-ACCUM-VALUE THRU AB020-EXIT
001600         UNTIL WB-WXVAL-EOF.
001610     PERFORM AB050-COMPUTE-SUMMARY THRU AB050-EXIT.
001620     PERFORM AA060-WRITE-SUMMARY THRU AA060-EXIT.
001630     PERFORM AA095-CLOSE-FILES THRU AA095-EXIT.
001640     STOP RUN.
001650 AA000-EXIT.
001660     EXIT SECTION.
001670*
001680 AA005-OPEN-FILES SECTION.
001690     OPEN INPUT WF-WXVAL-FILE.
001700     OPEN OUTPUT WF-WEATHER-OUT-FILE.
001710     IF WB-TEST-MODE-ON
001720         DISPLAY "WFWXSU - UPSI-0 TEST MODE IS ON"
001730     END-IF.
001740     MOVE ZERO TO WB-TEMP-SUM WB-TEMP-CNT.
001750     MOVE ZERO TO WB-HUMIDITY-SUM WB-HUMIDITY-CNT.
001760     MOVE ZERO TO WB-WIND-MS-SUM WB-WIND-MS-CNT.
001770     MOVE ZERO TO WB-SIN-SUM WB-COS-SUM.
001780 AA005-EXIT.
001790     EXIT SECTION.
001800*
001810 AB010-READ-VALUE SECTION.
001820     READ WF-WXVAL-FILE
001830         AT END SET WB-WXVAL-EOF TO TRUE
001840     END-READ.
001850     IF NOT WB-WXVAL-EOF
001860         ADD 1 TO WB-VALUES-READ
001870     END-IF.
001880 AB010-EXIT.
001890     EXIT SECTION.
001900*
001910 AB020-ACCUM-VALUE SECTION.
001920*    temperature and humidity and wind speed are present-value
001930*    arithmetic sums; wind direction additionally feeds the
001940*    sin/cos vector sum for the circular mean
001950     IF WV-TEMP-MISSING NOT = "Y"
001960         ADD WV-TEMP-K TO WB-TEMP-SUM
001970         ADD 1 TO WB-TEMP-CNT
001980     END-IF.
001990     IF WV-HUMIDITY-MISSING NOT = "Y"
002000         ADD WV-HUMIDITY-PCT TO WB-HUMIDITY-SUM
002010         ADD 1 TO WB-HUMIDITY-CNT
002020     END-IF.
002030     IF WV-WIND-MS-MISSING NOT = "Y"
002040         ADD WV-WIND-MS TO WB-WIND-MS-SUM
002050         ADD 1 TO WB-WIND-MS-CNT
002060     END-IF.
002070     IF WV-WIND-DIR-MISSING NOT = "Y"
002080         MOVE WV-WIND-DIR-DEG TO WG-DEG-IN
002090         PERFORM WG090-DEG-TO-RAD THRU WG090-EXIT
002100         MOVE WG-RAD-OUT TO WG-TRIG-ANGLE
002110         PERFORM WG400-SIN-OF-ANGLE THRU WG400-EXIT
002120         ADD WG-SIN-RESULT TO WB-SIN-SUM
002130         MOVE WG-RAD-OUT TO WG-TRIG-ANGLE
002140         PERFORM WG410-COS-OF-ANGLE THRU WG410-EXIT
002150         ADD WG-COS-RESULT TO WB-COS-SUM
002160     END-IF.
002170     PERFORM AB010-READ-VALUE THRU AB010-EXIT.
002180 AB020-EXIT.
002190     EXIT SECTION.
002200*
002210 AB050-COMPUTE-SUMMARY SECTION.
002220     PERFORM AB052-MEAN-TEMP THRU AB052-EXIT.
002230     PERFORM AB054-MEAN-HUMIDITY THRU AB054-EXIT.
002240     PERFORM AB056-MEAN-WIND-SPEED THRU AB056-EXIT.
002250     PERFORM AB058-MEAN-WIND-DIR THRU AB058-EXIT.
002260 AB050-EXIT.
002270     EXIT SECTION.
002280*
002290 AB052-MEAN-TEMP SECTION.
002300*    mean over present readings, Kelvin fixup if the mean itself
002310*    reads over 150 - a mixed feed is judged by its own average,
002320*    not row by row
002330     IF WB-TEMP-CNT > 0
002340         COMPUTE WB-MEAN-TEMP-K ROUNDED = WB-TEMP-SUM / WB-TEMP-CNT
002350     ELSE
002360         MOVE WB-DEFAULT-TEMP-K TO WB-MEAN-TEMP-K
002370     END-IF.
002380     IF WB-MEAN-TEMP-K > WB-KELVIN-FLOOR
002390         COMPUTE WX-TEMP-C ROUNDED = WB-MEAN-TEMP-K - WB-KELVIN-OFFSET
002400     ELSE
002410         MOVE WB-MEAN-TEMP-K TO WX-TEMP-C
002420     END-IF.
002430 AB052-EXIT.
002440     EXIT SECTION.
002450*
002460 AB054-MEAN-HUMIDITY SECTION.
002470     IF WB-HUMIDITY-CNT > 0
002480         COMPUTE WX-HUMIDITY-PCT ROUNDED =
002490             WB-HUMIDITY-SUM / WB-HUMIDITY-CNT
002500     ELSE
002510         MOVE WB-DEFAULT-HUMIDITY TO WX-HUMIDITY-PCT
002520     END-IF.
002530 AB054-EXIT.
002540     EXIT SECTION.
002550*
002560 AB056-MEAN-WIND-SPEED SECTION.
002570*    mean wind speed m/s, then the shop's standard x3.6 to km/h -
002580*    same factor WFWXAG uses per observation, applied here once
002590*    to the mean instead
002600     IF WB-WIND-MS-CNT > 0
002610         COMPUTE WB-MEAN-WIND-MS ROUNDED =
002620             WB-WIND-MS-SUM / WB-WIND-MS-CNT
002630     ELSE
002640         MOVE WB-DEFAULT-WIND-MS TO WB-MEAN-WIND-MS
002650     END-IF.
002660     COMPUTE WX-WIND-KMH ROUNDED = WB-MEAN-WIND-MS * 3.6.
002670 AB056-EXIT.
002680     EXIT SECTION.
002690*
002700 AB058-MEAN-WIND-DIR SECTION.
002710*    circular mean - atan2 of the accumulated sin/cos sums; an
002720*    empty series leaves both sums at zero, and opposing
002730*    readings that cancel to near zero are just as degenerate -
002740*    either way the default is drawn rather than an arbitrary
002750*    angle out of noise
002760     IF WB-SIN-SUM < ZERO
002770         COMPUTE WB-ABS-SIN-SUM = WB-SIN-SUM * -1
002780     ELSE
002790         MOVE WB-SIN-SUM TO WB-ABS-SIN-SUM
002800     END-IF.
002810     IF WB-COS-SUM < ZERO
002820         COMPUTE WB-ABS-COS-SUM = WB-COS-SUM * -1
002830     ELSE
002840         MOVE WB-COS-SUM TO WB-ABS-COS-SUM
002850     END-IF.
002860     IF WB-ABS-SIN-SUM < WB-DEGENERATE-VECTOR-LIMIT
002870         AND WB-ABS-COS-SUM < WB-DEGENERATE-VECTOR-LIMIT
002880         MOVE WB-DEFAULT-WIND-DIR TO WX-WIND-DIR-DEG
002890         GO TO AB058-EXIT
002900     END-IF.
002910     MOVE WB-SIN-SUM TO WG-ATAN-Y.
002920     MOVE WB-COS-SUM TO WG-ATAN-X.
002930     PERFORM WG450-ATAN2 THRU WG450-EXIT.
002940     MOVE WG-ATAN-RESULT TO WG-RAD-IN.
002950     PERFORM WG095-RAD-TO-DEG THRU WG095-EXIT.
002960     MOVE WG-DEG-OUT TO WX-WIND-DIR-DEG.
002970     ADD 360 TO WX-WIND-DIR-DEG.
002980     IF WX-WIND-DIR-DEG NOT < 360
002990         SUBTRACT 360 FROM WX-WIND-DIR-DEG
003000     END-IF.
003010 AB058-EXIT.
003020     EXIT SECTION.
003030*
003040 AA060-WRITE-SUMMARY SECTION.
003050     MOVE "WFWXSU REDUCTION RUN" TO WX-SOURCE.
003060     WRITE WF-WEATHER-SUMMARY.
003070 AA060-EXIT.
003080     EXIT SECTION.
003090*
003100 AA095-CLOSE-FILES SECTION.
003110     CLOSE WF-WXVAL-FILE WF-WEATHER-OUT-FILE.
003120 AA095-EXIT.
003130     EXIT SECTION.
003140*
003150     COPY WSWFGEO.
