000010*****************************************************************
000020*                                                                *
000030*   RECORD DEFINITION FOR INFRASTRUCTURE ASSET FILE             *
000040*        (WF-ASSETS-FILE, read by WFRISK)                       *
000050*                                                                *
000060*****************************************************************
000070*  Record size 146 bytes.  One occurrence per infrastructure
000080*  asset (substation, power line, hospital, water facility or
000090*  major road) considered for this run's risk assessment.
000100*
000110*  ASSET-TYPE is not on the input tape - it is derived by the
000120*  AB040-CLASSIFY-ASSET paragraph in WFRISK from the raw tag
000130*  fields below and carried forward in working storage only.
000140*
000150* 17/07/92 vbc  - Created for the substation exposure pilot.
000160* 02/03/95 vbc  - Added the four extra tag fields (amenity,
000170*                 man-made, utility, highway) to cover hospitals,
000180*                 water works and the road network in one file
000190*                 instead of four separate extract tapes.
000200* 14/06/96 vbc  - Grouped the five tag fields under ASSET-TAG-BLOCK
000210*                 for AB040-CLASSIFY-ASSET's priority-ordered tests.
000220* 21/09/98 vbc  - Y2K: no date fields on this record - none needed.
000230* 06/08/26 khp  - Dropped ASSET-TAG-BLOCK-R - the mixed-case INSPECT
000240*                 it was cut for was never built, and ASSETCLASS
000250*                 compares each tag field on its own, so the flat
000260*                 redefine was carrying no traffic.
000270*
000280 01  WF-ASSET-RECORD.
000290     03  ASSET-ID                PIC X(24).
000300     03  ASSET-LAT               PIC S9(3)V9(5).
000310     03  ASSET-LON               PIC S9(3)V9(5).
000320     03  ASSET-TAG-BLOCK.
000330         05  ASSET-TAG-POWER        PIC X(12).
000340         05  ASSET-TAG-AMENITY      PIC X(12).
000350         05  ASSET-TAG-MANMADE      PIC X(12).
000360         05  ASSET-TAG-UTILITY      PIC X(12).
000370         05  ASSET-TAG-HIGHWAY      PIC X(12).
000380     03  ASSET-NAME              PIC X(30).
000390     03  FILLER                  PIC X(16).
000400*
