000010*****************************************************************
000020*                                                                *
000030*   WORKING STORAGE FOR THE GEODESY / TRIG WORK AREA             *
000040*        (COPY into WORKING-STORAGE SECTION of any program      *
000050*         that also COPYs WSWFGEO.COB into its PROCEDURE         *
000060*         DIVISION - WFRISK is the only user at present)         *
000070*                                                                *
000080*****************************************************************
000090*  This shop's COBOL has no FUNCTION SIN/COS/ATAN/SQRT (the
000100*  compiler licence here predates intrinsic functions) so
000110*  WSWFGEO computes them itself - Taylor series for SIN/COS,
000120*  a truncated arctangent series with quadrant correction for
000130*  ATAN2, and Newton-Raphson for SQRT.  Nothing here needs to
000140*  be faster than "runs once per asset overnight".
000150*
000160* 03/05/09 vbc  - Created alongside WSWFGEO for the wildfire
000170*                 exposure contract - first non-money maths
000180*                 this shop's Payroll section has had to write.
000190* 16/09/12 vbc  - WG-SQRT-ITERS ceiling added after a bad
000200*                 input (negative distance-squared, should not
000210*                 happen but did) span an endless loop on site.
000220*
000230 01  WG-CONSTANTS.
000240     03  WG-PI                   PIC S9V9(9)  COMP-3 VALUE 3.141592654.
000250     03  WG-TWO-PI               PIC S9(1)V9(9) COMP-3 VALUE 6.283185307.
000260     03  WG-HALF-PI              PIC S9V9(9)  COMP-3 VALUE 1.570796327.
000270     03  WG-DEG-TO-RAD-FACT      PIC S9V9(9)  COMP-3 VALUE 0.017453293.
000280     03  WG-RAD-TO-DEG-FACT      PIC S999V9(6) COMP-3 VALUE 57.295780.
000290     03  WG-EARTH-RADIUS-KM      PIC S9(5)V9(3) COMP-3 VALUE 6371.000.
000300     03  WG-NEG-PI               PIC S9V9(9)  COMP-3 VALUE -3.141592654.
000310*
000320 01  WG-TRIG-WORK.
000330     03  WG-LAT1                 PIC S9(3)V9(5).
000340     03  WG-LON1                 PIC S9(3)V9(5).
000350     03  WG-LAT2                 PIC S9(3)V9(5).
000360     03  WG-LON2                 PIC S9(3)V9(5).
000370     03  WG-LAT1-RAD             PIC S9V9(9)  COMP-3.
000380     03  WG-LON1-RAD             PIC S9V9(9)  COMP-3.
000390     03  WG-LAT2-RAD             PIC S9V9(9)  COMP-3.
000400     03  WG-LON2-RAD             PIC S9V9(9)  COMP-3.
000410     03  WG-DLAT-RAD             PIC S9V9(9)  COMP-3.
000420     03  WG-DLON-RAD             PIC S9V9(9)  COMP-3.
000430     03  WG-HAV-A                PIC S9V9(9)  COMP-3.
000440     03  WG-HAV-C                PIC S9V9(9)  COMP-3.
000450     03  WG-HAVERSINE-RESULT     PIC S9(5)V9(6) COMP-3.
000460     03  WG-BEARING-Y            PIC S9V9(9)  COMP-3.
000470     03  WG-BEARING-X            PIC S9V9(9)  COMP-3.
000480     03  WG-BEARING-RESULT       PIC S9(3)V9(6) COMP-3.
000490     03  WG-ALIGN-BRG            PIC S9(3)V9(6) COMP-3.
000500     03  WG-ALIGN-WIND-DIR       PIC S9(3)V9(6) COMP-3.
000510     03  WG-ALIGN-RESULT         PIC S9V9(6)  COMP-3.
000520*
000530 01  WG-DEG-RAD-WORK.
000540     03  WG-DEG-IN               PIC S9(3)V9(6) COMP-3.
000550     03  WG-RAD-OUT              PIC S9V9(9)  COMP-3.
000560     03  WG-RAD-IN               PIC S9V9(9)  COMP-3.
000570     03  WG-DEG-OUT              PIC S9(3)V9(6) COMP-3.
000580*
000590 01  WG-SIN-COS-WORK.
000600     03  WG-TRIG-ANGLE           PIC S9V9(9)  COMP-3.
000610     03  WG-SIN-RESULT           PIC S9V9(9)  COMP-3.
000620     03  WG-COS-RESULT           PIC S9V9(9)  COMP-3.
000630     03  WG-TERM                 PIC S9V9(12) COMP-3.
000640     03  WG-TERM-SQ              PIC S9V9(12) COMP-3.
000650     03  WG-SUM                  PIC S9V9(9)  COMP-3.
000660     03  WG-SIGN-FLAG            PIC S9         COMP-3.
000670     03  WG-SERIES-IX            PIC S9         COMP-3.
000680*
000690 01  WG-ATAN-WORK.
000700     03  WG-ATAN-Y               PIC S9V9(9)  COMP-3.
000710     03  WG-ATAN-X               PIC S9V9(9)  COMP-3.
000720     03  WG-ATAN-RESULT          PIC S9V9(9)  COMP-3.
000730     03  WG-ATAN-Z               PIC S9V9(9)  COMP-3.
000740     03  WG-ATAN-ZSQ             PIC S9V9(12) COMP-3.
000750     03  WG-ATAN-SERIES-RESULT   PIC S9V9(9)  COMP-3.
000760     03  WG-ATAN-SIGN            PIC S9         COMP-3.
000770*
000780 01  WG-SQRT-WORK.
000790     03  WG-SQRT-ARG             PIC S9(9)V9(6) COMP-3.
000800     03  WG-SQRT-RESULT          PIC S9(5)V9(6) COMP-3.
000810     03  WG-SQRT-PREV            PIC S9(5)V9(6) COMP-3.
000820     03  WG-SQRT-DIFF            PIC S9(5)V9(6) COMP-3.
000830     03  WG-SQRT-ITERS           PIC S99        COMP-3.
000840*
000850 01  WG-NEAREST-WORK.
000860     03  WG-NEAREST-DIST         PIC S9(5)V9(6) COMP-3.
000870     03  WG-NEAREST-BEARING      PIC S9(3)V9(6) COMP-3.
000880     03  WG-NEAREST-IX           PIC S9(5)      COMP-3.
000890     03  WG-CURRENT-IX           PIC S9(5)      COMP-3.
000900*
000910 01  WG-HAVERSINE-TEMPS.
000920     03  WG-COS-TEMP-1            PIC S9V9(9)  COMP-3.
000930     03  WG-COS-TEMP-2            PIC S9V9(9)  COMP-3.
000940*
000950 01  WG-BEARING-TEMPS.
000960     03  WG-SIN-LAT1              PIC S9V9(9)  COMP-3.
000970     03  WG-COS-LAT1              PIC S9V9(9)  COMP-3.
000980     03  WG-SIN-LAT2              PIC S9V9(9)  COMP-3.
000990     03  WG-COS-LAT2              PIC S9V9(9)  COMP-3.
001000     03  WG-SIN-DLON              PIC S9V9(9)  COMP-3.
001010     03  WG-COS-DLON              PIC S9V9(9)  COMP-3.
001020*
