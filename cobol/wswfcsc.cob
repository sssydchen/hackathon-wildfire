000010*****************************************************************
000020*                                                                *
000030*   WORKING RECORD FOR A CASCADE IMPACT CARD                    *
000040*        (built by WFRISK's AC010-SUBSTATION-CARD paragraph     *
000050*         and printed to WF-CASC-RPT-FILE - not a disc file)    *
000060*                                                                *
000070*****************************************************************
000080*  One card per substation whose risk score reaches the
000090*  SUBSTATION-THRESHOLD constant in WSWFCNS.  Holds the impacted
000100*  hospitals and water facilities found within OUTAGE-RADIUS-KM.
000110*
000120*  CC-IMPACT-MAX (40) covers the largest outage group seen in
000130*  testing with margin to spare - see AC010's overflow check,
000140*  which counts and reports any candidates beyond the table
000150*  rather than losing them silently.
000160*
000170* 14/03/01 vbc  - Created for the substation outage study.
000180* 27/07/06 vbc  - CC-IMPACT-MAX raised from 20 to 40 after the
000190*                 Rim fire run truncated two outage cards.
000200*
000210 01  WF-CASCADE-CARD.
000220     03  CC-TRIGGER-ID           PIC X(24).
000230     03  CC-TRIGGER-NAME         PIC X(30).
000240     03  CC-TRIGGER-RISK         PIC 9V9(4).
000250     03  CC-HOSP-COUNT           PIC 9(3).
000260     03  CC-WATER-COUNT          PIC 9(3).
000270     03  CC-IMPACT-COUNT         PIC 9(3)   COMP.
000280     03  CC-IMPACT-GRP           OCCURS 40 TIMES
000290                               INDEXED BY CC-IMPACT-IX.
000300         05  CC-IMPACT-TYPE         PIC X(1).
000310             88  CC-IMPACT-IS-HOSPITAL       VALUE "H".
000320             88  CC-IMPACT-IS-WATER          VALUE "W".
000330         05  CC-IMPACT-ID           PIC X(24).
000340         05  CC-IMPACT-NAME         PIC X(30).
000350         05  CC-IMPACT-DIST-KM      PIC S9(5)V9(3).
000360         05  FILLER                 PIC X(5).
000370     03  FILLER                  PIC X(6).
000380*
