000010*****************************************************************
000020*                                                                *
000030*   RECORD DEFINITION FOR SIX-HOUR WEATHER AGGREGATE FILE       *
000040*        (WF-AGG6H-FILE, written by WFWXAG)                     *
000050*                                                                *
000060*****************************************************************
000070*  Record size 119 bytes.  One record per station/day/6-hour
000080*  block (block start hour 01, 07, 13 or 19).  Written on each
000090*  control break in AB030-KEY-BREAK; identity fields carry the
000100*  values seen on the first WF-HOURLY-OBS record of the group.
000110*
000120*  A measure is set to the missing pattern (99V99 low values,
000130*  see AB040-WRITE-AGG) when none of the group's rows carried a
000140*  present value for it - see WXAGG business rule.
000150*
000160* 12/06/97 vbc  - Created when the summary run moved from a
000170*                 daily mean to the current six-hour blocking.
000180*
000190 01  WF-AGG6H-RECORD.
000200     03  AGG-WMO                 PIC X(8).
000210     03  AGG-STATION-NAME        PIC X(30).
000220     03  AGG-STATE               PIC X(10).
000230     03  AGG-COUNTRY             PIC X(10).
000240     03  AGG-LAT                 PIC S9(3)V9(5).
000250     03  AGG-LON                 PIC S9(3)V9(5).
000260     03  AGG-YEAR                PIC 9(4).
000270     03  AGG-MONTH               PIC 9(2).
000280     03  AGG-DAY                 PIC 9(2).
000290     03  AGG-BLOCK-START-HOUR    PIC 9(2).
000300         88  AGG-BLOCK-IS-01            VALUE 01.
000310         88  AGG-BLOCK-IS-07            VALUE 07.
000320         88  AGG-BLOCK-IS-13            VALUE 13.
000330         88  AGG-BLOCK-IS-19            VALUE 19.
000340     03  AGG-DRYBULB-C           PIC S9(3)V9(2).
000350     03  AGG-DRYBULB-MISSING     PIC X(1).
000360     03  AGG-HUMIDITY-PCT        PIC S9(3)V9(2).
000370     03  AGG-HUMIDITY-MISSING    PIC X(1).
000380     03  AGG-WIND-DIR-DEG        PIC S9(3)V9(2).
000390     03  AGG-WIND-DIR-MISSING    PIC X(1).
000400     03  AGG-WIND-MS             PIC S9(3)V9(3).
000410     03  AGG-WIND-MS-MISSING     PIC X(1).
000420     03  AGG-WIND-KMH            PIC S9(3)V9(2).
000430     03  AGG-WIND-KMH-MISSING    PIC X(1).
000440     03  FILLER                  PIC X(4).
000450*
