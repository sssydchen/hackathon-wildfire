000010*****************************************************************
000020*                                                                *
000030*   RECORD DEFINITION FOR RAW WEATHER VALUE FILE                *
000040*        (WF-WXVAL-FILE, read by WFWXSU)                        *
000050*                                                                *
000060*****************************************************************
000070*  Record size 35 bytes.  One record per raw hourly or daily
000080*  weather value feeding the summary that WFWXSU reduces to a
000090*  single WF-WEATHER-SUMMARY record for WFRISK.
000100*
000110*  WV-TEMP-K carries temperature as received - the Kelvin/
000120*  Celsius heuristic lives in WFWXSU's AB050-COMPUTE-SUMMARY,
000130*  not on this record, because a mixed feed can send either
000140*  unit row by row.
000150*
000160* 30/04/08 vbc  - Created for the gridded-forecast reduction job.
000170*
000180 01  WF-WX-VALUE.
000190     03  WV-TEMP-K               PIC S9(4)V9(2).
000200     03  WV-TEMP-MISSING         PIC X(1).
000210     03  WV-HUMIDITY-PCT         PIC S9(3)V9(2).
000220     03  WV-HUMIDITY-MISSING     PIC X(1).
000230     03  WV-WIND-MS              PIC S9(3)V9(3).
000240     03  WV-WIND-MS-MISSING      PIC X(1).
000250     03  WV-WIND-DIR-DEG         PIC S9(3)V9(2).
000260     03  WV-WIND-DIR-MISSING     PIC X(1).
000270     03  FILLER                  PIC X(9).
000280*
