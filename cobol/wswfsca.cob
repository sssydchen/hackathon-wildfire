000010*****************************************************************
000020*                                                                *
000030*   RECORD DEFINITION FOR SCORED ASSET FILE                     *
000040*        (WF-SCORED-FILE, written by WFRISK)                    *
000050*                                                                *
000060*****************************************************************
000070*  Record size 114 bytes.  One record per asset scored this
000080*  run - the RISKCALC result plus the features that drove it,
000090*  so the numbers on the risk summary report can be reproduced
000100*  by hand if a user queries a score.
000110*
000120* 25/02/00 vbc  - Created when the risk work moved off the old
000130*                 spreadsheet macro and onto the overnight suite.
000140* 30/08/04 vbc  - Added SA-EFF-DIST (effective distance) after
000150*                 the fire-behaviour group asked why two assets
000160*                 at the same range could carry different scores.
000170* 19/01/09 hjc  - SA-FEATURE-MISSING added for the no-fire-in-
000180*                 region case (score defaults to zero).
000190*
000200 01  WF-SCORED-ASSET.
000210     03  SA-ASSET-ID             PIC X(24).
000220     03  SA-ASSET-TYPE           PIC X(14).
000230     03  SA-NAME                 PIC X(30).
000240     03  SA-RISK-SCORE           PIC 9V9(4).
000250     03  SA-RISK-BUCKET          PIC X(6).
000260         88  SA-BUCKET-HIGH             VALUE "HIGH  ".
000270         88  SA-BUCKET-MEDIUM           VALUE "MEDIUM".
000280         88  SA-BUCKET-LOW              VALUE "LOW   ".
000290     03  SA-MIN-DIST-KM          PIC S9(5)V9(3).
000300     03  SA-WIND-ALIGN           PIC S9V9(3).
000310     03  SA-EFF-DIST             PIC S9(5)V9(3).
000320     03  SA-WIND-KMH             PIC S9(3)V9(2).
000330     03  SA-HUMIDITY-PCT         PIC S9(3)V9(2).
000340     03  SA-FEATURE-MISSING      PIC X(1).
000350         88  SA-FEATURES-ARE-MISSING    VALUE "Y".
000360         88  SA-FEATURES-ARE-PRESENT    VALUE "N".
000370     03  FILLER                  PIC X(4).
000380*
